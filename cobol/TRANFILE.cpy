000100******************************************************************
000200*                                                                *
000300*    TRANFILE  --  TRANSACTION LOG RECORD LAYOUT                *
000400*                                                                *
000500*    APPEND-ONLY.  ONE RECORD WRITTEN FOR EVERY BALANCE-        *
000600*    AFFECTING EVENT POSTED AGAINST ACCOUNT-FILE -- DEPOSIT,    *
000700*    WITHDRAW, OR EITHER LEG OF A TRANSFER.  TXN-TIMESTAMP IS   *
000800*    THE JOB'S START-OF-RUN CURRENT-DATE, NOT WALL-CLOCK TIME   *
000900*    OF THE INDIVIDUAL POSTING -- SEE LEDGP0 000-INITIALIZATION *
001000*    AND THE PROGRAM NOTES IN EVERY POSTING PROGRAM.            *
001100*                                                                *
001200******************************************************************
001300 01  TRANSACTION-RECORD.
001400     05  TXN-ID                      PIC 9(09).
001500     05  TXN-ACCT-ID                 PIC 9(09).
001600     05  TXN-AMOUNT                  PIC S9(11)V9(02) COMP-3.
001700     05  TXN-TYPE                    PIC X(10).
001800*        TXN-TYPE IS 10 BYTES -- "TRANSFER_IN"/"TRANSFER_OUT"
001900*        DO NOT FIT UNTRUNCATED, SO THIS SUITE STORES THE
002000*        SHORTENED CODES BELOW (SEE DESIGN NOTE, LEDGP6).
002100         88  TXN-IS-DEPOSIT          VALUE 'DEPOSIT   '.
002200         88  TXN-IS-WITHDRAW         VALUE 'WITHDRAW  '.
002300         88  TXN-IS-XFER-OUT         VALUE 'TRANSF_OUT'.
002400         88  TXN-IS-XFER-IN          VALUE 'TRANSF_IN '.
002500     05  TXN-TIMESTAMP               PIC X(26).
002600     05  FILLER                      PIC X(02).
