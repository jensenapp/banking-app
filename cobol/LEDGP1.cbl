000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LEDGP1.
000300 AUTHOR.        IRA M SLICK.
000400 INSTALLATION.  CONSOLIDATED SAVINGS AND LOAN - DP DIVISION.
000500 DATE-WRITTEN.  03/16/89.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900******************************************************************
001000*                                                                *
001100*    LEDGP1  --  CREATE ACCOUNT                                 *
001200*                                                                *
001300*    DESCRIPTION:  CALLED BY LEDGP0 FOR EACH MAINT-FILE MREQ-   *
001400*    IS-CREATE REQUEST.  IF LC-ACCT-ID CAME IN ZERO THE NEXT    *
001500*    AVAILABLE ID IS ASSIGNED FROM THE CONTROL RECORD; IF A     *
001600*    NON-ZERO ID CAME IN IT IS HONORED AS GIVEN.  BALANCE       *
001700*    ALWAYS STARTS AT ZERO - THE CALLER DOES NOT SUPPLY ONE.    *
001800*    REPLACES THE ADDRESS/PHONE/TANK-SIZE ADD-ACCOUNT SCREEN    *
001900*    FROM THE OLD SLICKP1 - THIS SHOP'S LEDGER ACCOUNTS CARRY   *
002000*    ONLY AN ID, A HOLDER NAME AND A BALANCE.                    *
002100*                                                                *
002200*    CHANGE LOG                                                 *
002300*    ----------                                                 *
002400*    03/16/89  IMS   ORIGINAL PROGRAM.                          *
002500*    04/02/90  IMS   DUPLICATE-ID CHECK ADDED AFTER OPERATIONS  *
002600*                    REPORTED TWO WALK-IN ACCOUNTS WRITTEN TO   *
002700*                    THE SAME SLOT ON THE SAME NIGHT RUN.       *
002800*    11/02/91  RJP   CONVERTED TO LEDGCOMM CALL LINKAGE.        *
002900*    01/12/99  DLW   Y2K REMEDIATION - CENTURY WORK AREA ADDED  *
003000*                    FOR CONSISTENCY WITH THE REST OF THE       *
003100*                    SUITE, THOUGH THIS PROGRAM STORES NO       *
003200*                    DATES OF ITS OWN.  CR-5502.                *
003300*                                                                *
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-PC.
003800 OBJECT-COMPUTER.  IBM-PC.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     CLASS NUMERIC-DIGITS IS '0' THRU '9'
004200     UPSI-0 ON  STATUS IS UPSI-0-ON
004300             OFF STATUS IS UPSI-0-OFF.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT ACCOUNT-FILE     ASSIGN TO ACCTDD
004700         ORGANIZATION IS RELATIVE
004800         ACCESS MODE IS DYNAMIC
004900         RELATIVE KEY IS WS-ACCT-REL-KEY
005000         FILE STATUS IS WS-ACCT-STATUS.
005100 DATA DIVISION.
005500 FILE SECTION.
005600 FD  ACCOUNT-FILE
005700     LABEL RECORDS ARE STANDARD
005800     RECORD CONTAINS 58 CHARACTERS.
005900     COPY ACCTFILE.
006400 WORKING-STORAGE SECTION.
006500 01  WS-ACCT-REL-KEY             PIC 9(09) COMP.
006600 01  WS-ACCT-STATUS              PIC X(02) VALUE SPACES.
006800 01  WS-ACCT-BASE-ID             PIC 9(09) COMP-3.
006900 01  WS-ACCT-NEXT-ID             PIC 9(09) COMP-3.
007100 01  WS-ACCT-CTL-COUNT           PIC 9(07) COMP-3.
007200 01  WS-NEW-ACCT-ID              PIC 9(09) COMP-3.
007300*
007400******************************************************************
007500*    CENTURY WINDOW WORK AREA - KEPT FOR SUITE-WIDE CONSISTENCY.*
007600******************************************************************
007700 01  WS-CENTURY-WORK.
007800     05  WS-CENT-YY                  PIC 9(02).
007900     05  WS-CENT-CC                  PIC 9(02) VALUE 19.
008000 01  WS-CENTURY-WORK-R REDEFINES WS-CENTURY-WORK.
008100     05  WS-CENT-FULL                PIC 9(04).
008200*
008300 01  WS-AMOUNT-TRACE-AREA.
008400     05  WS-AMOUNT-TRACE-PACKED      PIC S9(11)V9(02) COMP-3.
008500 01  WS-AMOUNT-TRACE-R REDEFINES WS-AMOUNT-TRACE-AREA.
008600     05  WS-AMOUNT-TRACE-RAW         PIC X(07).
008700*
008900 LINKAGE SECTION.
009200     COPY LEDGCOMM.
009300*
009400 PROCEDURE DIVISION USING LEDG-CALL-BLOCK.
009500*
009600 0000-MAIN-LINE.
009700     PERFORM 1000-INITIALIZATION THRU 1000-EXIT.
009800     IF LC-OK
009900         PERFORM 2000-CREATE-ACCOUNT THRU 2000-EXIT
010000     END-IF.
010100     PERFORM 9000-TERMINATION THRU 9000-EXIT.
010200     GOBACK.
010300*
010400******************************************************************
010500*    1000-INITIALIZATION -- OPEN ACCOUNT-FILE, READ THE         *
010600*    CONTROL RECORD SO WE KNOW THE NEXT AVAILABLE ID.           *
010700******************************************************************
010800 1000-INITIALIZATION.
010900     MOVE LOW-VALUES TO LC-MESSAGE-TEXT.
011000     MOVE ZERO TO LC-RETURN-CODE LC-RESULT-BALANCE.
011100     OPEN I-O ACCOUNT-FILE.
011200     IF WS-ACCT-STATUS NOT = '00'
011300         DISPLAY 'LEDGP1 - OPEN ACCOUNT-FILE FAILED, STATUS '
011400             WS-ACCT-STATUS
011500         MOVE 16 TO LC-RETURN-CODE
011600         MOVE 'UNABLE TO OPEN ACCOUNT FILE' TO LC-MESSAGE-TEXT
011700         GO TO 1000-EXIT
011800     END-IF.
011900     MOVE 1 TO WS-ACCT-REL-KEY.
012000     READ ACCOUNT-FILE
012100         INVALID KEY
012200             DISPLAY 'LEDGP1 - CONTROL RECORD MISSING'
012300             MOVE 16 TO LC-RETURN-CODE
012400             MOVE 'CONTROL RECORD MISSING' TO LC-MESSAGE-TEXT
012500             GO TO 1000-EXIT
012600     END-READ.
012700     MOVE LEDG-ACCT-BASE-ID   TO WS-ACCT-BASE-ID.
012800     MOVE LEDG-ACCT-NEXT-ID   TO WS-ACCT-NEXT-ID.
012900     MOVE LEDG-ACCT-CTL-COUNT TO WS-ACCT-CTL-COUNT.
013100 1000-EXIT. EXIT.
013200*
013300******************************************************************
013400*    2000-CREATE-ACCOUNT -- ASSIGN AN ID IF NEEDED, WRITE THE   *
013500*    RECORD AS-IS WITH A ZERO OPENING BALANCE, ADVANCE AND      *
013600*    REWRITE THE CONTROL RECORD.                                *
013700******************************************************************
013800 2000-CREATE-ACCOUNT.
013900     IF LC-ACCT-ID = ZERO
014000         MOVE WS-ACCT-NEXT-ID TO WS-NEW-ACCT-ID
014100     ELSE
014200         MOVE LC-ACCT-ID TO WS-NEW-ACCT-ID
014300     END-IF.
014400     COMPUTE WS-ACCT-REL-KEY = WS-NEW-ACCT-ID - WS-ACCT-BASE-ID
014450         + 1.
014500     READ ACCOUNT-FILE
014600         INVALID KEY
014700             CONTINUE
014800         NOT INVALID KEY
014900             DISPLAY 'LEDGP1 - DUPLICATE ACCOUNT ID '
014950                 WS-NEW-ACCT-ID
015000             MOVE 16 TO LC-RETURN-CODE
015100             MOVE 'DUPLICATE ACCOUNT ID' TO LC-MESSAGE-TEXT
015200             GO TO 2000-EXIT
015300     END-READ.
015400     MOVE WS-NEW-ACCT-ID       TO ACCT-ID.
015500     MOVE LC-HOLDER-NAME       TO ACCT-HOLDER-NAME.
015600     MOVE ZERO                 TO ACCT-BALANCE.
015700     WRITE ACCOUNT-RECORD
015800         INVALID KEY
015900             DISPLAY 'LEDGP1 - WRITE FAILED FOR ID '
015950                 WS-NEW-ACCT-ID
016000             MOVE 16 TO LC-RETURN-CODE
016100             MOVE 'UNABLE TO WRITE NEW ACCOUNT' TO LC-MESSAGE-TEXT
016200             GO TO 2000-EXIT
016300     END-WRITE.
016400     IF WS-NEW-ACCT-ID >= WS-ACCT-NEXT-ID
016500         COMPUTE WS-ACCT-NEXT-ID = WS-NEW-ACCT-ID + 1
016600     END-IF.
016700     ADD 1 TO WS-ACCT-CTL-COUNT.
016800     MOVE 1 TO WS-ACCT-REL-KEY.
016900     READ ACCOUNT-FILE.
017000     MOVE WS-ACCT-NEXT-ID     TO LEDG-ACCT-NEXT-ID.
017100     MOVE WS-ACCT-CTL-COUNT   TO LEDG-ACCT-CTL-COUNT.
017200     REWRITE ACCOUNT-RECORD.
017300     MOVE WS-NEW-ACCT-ID       TO LC-ACCT-ID.
017400     MOVE ZERO                 TO LC-RESULT-BALANCE.
017500     MOVE 'ACCOUNT CREATED' TO LC-MESSAGE-TEXT.
017600 2000-EXIT. EXIT.
017700*
017800******************************************************************
017900*    9000-TERMINATION -- CLOSE ACCOUNT-FILE.                    *
018000******************************************************************
018100 9000-TERMINATION.
018200     CLOSE ACCOUNT-FILE.
018300 9000-EXIT. EXIT.
