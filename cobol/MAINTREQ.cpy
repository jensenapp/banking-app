000100******************************************************************
000200*                                                                *
000300*    MAINTREQ  --  ACCOUNT MAINTENANCE REQUEST RECORD LAYOUT    *
000400*                                                                *
000500*    ONE RECORD PER MAINTENANCE ACTION TO BE POSTED BY LEDGP0.  *
000600*    THIS FILE STANDS IN FOR THE ON-LINE ACCOUNT SCREENS THE    *
000700*    OLD SLICKP SUITE USED -- MREQ-TYPE PICKS THE FUNCTION THE  *
000800*    WAY A PF-KEY USED TO, SO THIS SUITE CAN RUN UNATTENDED     *
000900*    OVERNIGHT INSTEAD OF ONE ACCOUNT AT A TIME ON A SCREEN.    *
001000*                                                                *
001100******************************************************************
001200 01  MAINT-REQUEST.
001300     05  MREQ-TYPE                   PIC X(08).
001400         88  MREQ-IS-CREATE          VALUE 'CREATE  '.
001500         88  MREQ-IS-DEPOSIT         VALUE 'DEPOSIT '.
001600         88  MREQ-IS-WITHDRAW        VALUE 'WITHDRAW'.
001700         88  MREQ-IS-DELETE          VALUE 'DELETE  '.
001800         88  MREQ-IS-INQUIRE         VALUE 'INQUIRE '.
001900         88  MREQ-IS-LIST            VALUE 'LIST    '.
002000         88  MREQ-IS-HISTORY         VALUE 'HISTORY '.
002100     05  MREQ-ACCT-ID                PIC 9(09).
002200     05  MREQ-HOLDER-NAME            PIC X(40).
002300     05  MREQ-AMOUNT                 PIC S9(11)V9(02) COMP-3.
002400     05  FILLER                      PIC X(04).
