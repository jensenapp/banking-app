000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LEDGP4.
000300 AUTHOR.        IRA M SLICK.
000400 INSTALLATION.  CONSOLIDATED SAVINGS AND LOAN - DP DIVISION.
000500 DATE-WRITTEN.  03/29/89.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900******************************************************************
001000*                                                                *
001100*    LEDGP4  --  GET ACCOUNT TRANSACTIONS                       *
001200*                                                                *
001300*    DESCRIPTION:  CALLED BY LEDGP0 FOR A MREQ-IS-HISTORY        *
001400*    REQUEST.  SORTS THE ENTIRE TRANSACTION-FILE DESCENDING BY   *
001500*    TXN-TIMESTAMP AND DISPLAYS EVERY POSTING THAT MATCHES THE   *
001600*    REQUESTED ACCOUNT ID -- MOST RECENT FIRST.  THE FILTER IS   *
001700*    APPLIED IN THE SORT'S INPUT PROCEDURE SO ONLY THE MATCHING  *
001800*    RECORDS ARE EVER RELEASED TO THE WORK FILE, THE SAME WAY    *
001900*    THE SUITE'S CONTROL-BREAK REPORT PROGRAM FILTERS BEFORE IT  *
002000*    SORTS.  NO PAGE-AT-A-TIME RETRIEVAL - THE FULL HISTORY      *
002100*    COMES BACK IN ONE PASS.                                     *
002200*    REPLACES THE OLD SLICKP4 ACCOUNT-HISTORY SCROLLING SCREEN.  *
002300*                                                                *
002400*    CHANGE LOG                                                  *
002500*    ----------                                                  *
002600*    03/29/89  IMS   ORIGINAL PROGRAM.                           *
002700*    11/02/91  RJP   CONVERTED TO LEDGCOMM CALL LINKAGE.         *
002800*    06/08/94  KMB   RESEQUENCED TO DESCENDING TIMESTAMP ORDER - *
002900*                    AUDIT WANTED THE NEWEST ACTIVITY ON TOP.    *
003000*                    CR-3402.                                    *
003100*    01/12/99  DLW   Y2K REMEDIATION - CENTURY WORK AREA ADDED   *
003200*                    FOR SUITE-WIDE CONSISTENCY.  CR-5502.       *
003300*                                                                *
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-PC.
003800 OBJECT-COMPUTER.  IBM-PC.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     CLASS NUMERIC-DIGITS IS '0' THRU '9'
004200     UPSI-0 ON  STATUS IS UPSI-0-ON
004300             OFF STATUS IS UPSI-0-OFF.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT TRANSACTION-FILE ASSIGN TO TRANDD
004700         ORGANIZATION IS SEQUENTIAL
004800         FILE STATUS IS WS-TRAN-STATUS.
004900     SELECT SORT-WORK-FILE   ASSIGN TO SRTWK01.
005000 DATA DIVISION.
005100 FILE SECTION.
005200 FD  TRANSACTION-FILE
005300     LABEL RECORDS ARE STANDARD
005400     RECORD CONTAINS 63 CHARACTERS.
005500     COPY TRANFILE.
005600 SD  SORT-WORK-FILE
005700     RECORD CONTAINS 63 CHARACTERS.
005800 01  SORT-TRANSACTION-RECORD.
005900     05  SRT-TXN-TIMESTAMP           PIC X(26).
005910     05  SRT-TXN-ID                  PIC 9(09).
005920     05  SRT-TXN-ACCT-ID             PIC 9(09).
005930     05  SRT-TXN-AMOUNT              PIC S9(11)V9(02) COMP-3.
005940     05  SRT-TXN-TYPE                PIC X(10).
005950     05  FILLER                      PIC X(02).
006100 WORKING-STORAGE SECTION.
006200 01  WS-TRAN-STATUS              PIC X(02) VALUE SPACES.
006300 01  WS-HIST-COUNT               PIC 9(07) COMP-3 VALUE ZERO.
006400*
006500******************************************************************
006600*    CENTURY WINDOW WORK AREA - KEPT FOR SUITE-WIDE CONSISTENCY. *
006700******************************************************************
006800 01  WS-CENTURY-WORK.
006900     05  WS-CENT-YY                  PIC 9(02).
007000     05  WS-CENT-CC                  PIC 9(02) VALUE 19.
007100 01  WS-CENTURY-WORK-R REDEFINES WS-CENTURY-WORK.
007200     05  WS-CENT-FULL                PIC 9(04).
007300*
007400******************************************************************
007500*    AMOUNT TRACE AREA - RAW-BYTE VIEW OF A PACKED FIELD FOR     *
007600*    THE ABEND DUMP DISPLAY.                                     *
007700******************************************************************
007800 01  WS-AMOUNT-TRACE-AREA.
007900     05  WS-AMOUNT-TRACE-PACKED      PIC S9(11)V9(02) COMP-3.
008000 01  WS-AMOUNT-TRACE-R REDEFINES WS-AMOUNT-TRACE-AREA.
008100     05  WS-AMOUNT-TRACE-RAW         PIC X(07).
008200*
008300 01  WS-HIST-LINE.
008400     05  WS-HIST-TXN-ID              PIC ZZZZZZZZ9.
008500     05  FILLER                      PIC X(03) VALUE SPACES.
008600     05  WS-HIST-TYPE                PIC X(10).
008700     05  FILLER                      PIC X(03) VALUE SPACES.
008800     05  WS-HIST-AMOUNT              PIC -ZZ,ZZZ,ZZZ,ZZ9.99.
008900     05  FILLER                      PIC X(03) VALUE SPACES.
009000     05  WS-HIST-TIMESTAMP           PIC X(26).
009100 01  WS-HIST-LINE-R REDEFINES WS-HIST-LINE.
009200     05  FILLER                      PIC X(72).
009300*
009600 LINKAGE SECTION.
009700     COPY LEDGCOMM.
009800*
009900 PROCEDURE DIVISION USING LEDG-CALL-BLOCK.
010000*
010100 0000-MAIN-LINE.
010200     MOVE ZERO TO LC-RETURN-CODE.
010300     MOVE ZERO TO WS-HIST-COUNT.
010400     SORT SORT-WORK-FILE
010500         DESCENDING KEY SRT-TXN-TIMESTAMP
010600         INPUT PROCEDURE  IS 1000-RELEASE-MATCHING THRU 1000-EXIT
010700         OUTPUT PROCEDURE IS 2000-DISPLAY-SORTED  THRU 2000-EXIT.
010800     IF WS-HIST-COUNT = ZERO
010900         MOVE 4 TO LC-RETURN-CODE
011000         MOVE 'NO TRANSACTIONS FOR ACCOUNT' TO LC-MESSAGE-TEXT
011100     ELSE
011200         MOVE 'ACCOUNT HISTORY COMPLETE' TO LC-MESSAGE-TEXT
011300     END-IF.
011400     MOVE WS-HIST-COUNT TO LC-RESULT-BALANCE.
011500     GOBACK.
011600*
011700******************************************************************
011800*    1000-RELEASE-MATCHING -- OPEN TRANSACTION-FILE, RELEASE     *
011900*    ONLY THE RECORDS BELONGING TO THE REQUESTED ACCOUNT.        *
012000******************************************************************
012100 1000-RELEASE-MATCHING.
012200     OPEN INPUT TRANSACTION-FILE.
012300     IF WS-TRAN-STATUS NOT = '00'
012400         DISPLAY 'LEDGP4 - OPEN TRANSACTION-FILE FAILED, STATUS '
012500             WS-TRAN-STATUS
012600         MOVE 16 TO LC-RETURN-CODE
012700         GO TO 1000-EXIT
012800     END-IF.
012900     PERFORM 1100-RELEASE-ONE THRU 1100-EXIT
013000         UNTIL WS-TRAN-STATUS NOT = '00'.
013100     CLOSE TRANSACTION-FILE.
013200 1000-EXIT. EXIT.
013300*
013400 1100-RELEASE-ONE.
013500     READ TRANSACTION-FILE
013600         AT END
013700             MOVE '10' TO WS-TRAN-STATUS
013800             GO TO 1100-EXIT
013900     END-READ.
014000     IF TXN-ACCT-ID = LC-ACCT-ID
014100         MOVE TXN-TIMESTAMP TO SRT-TXN-TIMESTAMP
014150         MOVE TXN-ID        TO SRT-TXN-ID
014170         MOVE TXN-ACCT-ID   TO SRT-TXN-ACCT-ID
014200         MOVE TXN-AMOUNT    TO SRT-TXN-AMOUNT
014250         MOVE TXN-TYPE      TO SRT-TXN-TYPE
014400         RELEASE SORT-TRANSACTION-RECORD
014500     END-IF.
014600 1100-EXIT. EXIT.
014700*
014800******************************************************************
014900*    2000-DISPLAY-SORTED -- RETURN EACH RECORD IN SORTED ORDER   *
015000*    AND DISPLAY IT ON THE HISTORY REPORT LINE.                  *
015100******************************************************************
015200 2000-DISPLAY-SORTED.
015300     PERFORM 2100-RETURN-ONE THRU 2100-EXIT
015400         UNTIL WS-TRAN-STATUS = '10'.
015500 2000-EXIT. EXIT.
015600*
015700 2100-RETURN-ONE.
015800     MOVE '00' TO WS-TRAN-STATUS.
015900     RETURN SORT-WORK-FILE
016000         AT END
017000             MOVE '10' TO WS-TRAN-STATUS
017100             GO TO 2100-EXIT
017200     END-RETURN.
017300     ADD 1 TO WS-HIST-COUNT.
017400     MOVE SRT-TXN-ID        TO WS-HIST-TXN-ID.
017500     MOVE SRT-TXN-AMOUNT    TO WS-HIST-AMOUNT.
017700     MOVE SRT-TXN-TYPE      TO WS-HIST-TYPE.
017800     MOVE SRT-TXN-TIMESTAMP TO WS-HIST-TIMESTAMP.
017900     DISPLAY WS-HIST-LINE.
018000 2100-EXIT. EXIT.
