000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LEDGP2.
000300 AUTHOR.        IRA M SLICK.
000400 INSTALLATION.  CONSOLIDATED SAVINGS AND LOAN - DP DIVISION.
000500 DATE-WRITTEN.  03/20/89.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900******************************************************************
001000*                                                                *
001100*    LEDGP2  --  LIST ALL ACCOUNTS                               *
001200*                                                                *
001300*    DESCRIPTION:  CALLED BY LEDGP0 FOR A MREQ-IS-LIST REQUEST. *
001400*    WALKS ACCOUNT-FILE FROM RELATIVE SLOT 2 (SLOT 1 IS THE     *
001500*    CONTROL RECORD) THROUGH THE LAST ASSIGNED ID AND DISPLAYS  *
001600*    EVERY ACCOUNT STILL ON FILE.  ORDER IS PHYSICAL SLOT       *
001700*    ORDER - THE SPEC FOR THIS RUN DOES NOT CARE ABOUT ORDER.   *
001800*    REPLACES THE OLD SLICKP2 FOUR-AT-A-TIME SCROLLING SCREEN - *
001900*    A BATCH RUN HAS NO SCREEN TO SCROLL, SO THE FULL LIST      *
002000*    NOW GOES TO THE PRINT FILE IN ONE PASS.                    *
002100*                                                                *
002200*    CHANGE LOG                                                 *
002300*    ----------                                                 *
002400*    03/20/89  IMS   ORIGINAL PROGRAM.                          *
002500*    11/02/91  RJP   CONVERTED TO LEDGCOMM CALL LINKAGE.        *
002600*    04/14/95  KMB   SKIP DELETED SLOTS (STATUS FROM A PRIOR    *
002700*                    DELETE LEAVES A LOW-VALUES RECORD BEHIND). *
002800*                    CR-3910.                                   *
002900*    01/12/99  DLW   Y2K REMEDIATION - CENTURY WORK AREA ADDED  *
003000*                    FOR SUITE-WIDE CONSISTENCY.  CR-5502.      *
003100*                                                                *
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.  IBM-PC.
003600 OBJECT-COMPUTER.  IBM-PC.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     CLASS NUMERIC-DIGITS IS '0' THRU '9'
004000     UPSI-0 ON  STATUS IS UPSI-0-ON
004100             OFF STATUS IS UPSI-0-OFF.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT ACCOUNT-FILE     ASSIGN TO ACCTDD
004500         ORGANIZATION IS RELATIVE
004600         ACCESS MODE IS DYNAMIC
004700         RELATIVE KEY IS WS-ACCT-REL-KEY
004800         FILE STATUS IS WS-ACCT-STATUS.
004900 DATA DIVISION.
005000 FILE SECTION.
005100 FD  ACCOUNT-FILE
005200     LABEL RECORDS ARE STANDARD
005300     RECORD CONTAINS 58 CHARACTERS.
005400     COPY ACCTFILE.
005500 WORKING-STORAGE SECTION.
005600 01  WS-ACCT-REL-KEY             PIC 9(09) COMP.
005700 01  WS-ACCT-STATUS              PIC X(02) VALUE SPACES.
005800 01  WS-ACCT-BASE-ID             PIC 9(09) COMP-3.
005900 01  WS-ACCT-NEXT-ID             PIC 9(09) COMP-3.
006000 01  WS-ACCT-EOF-SW              PIC X(01) VALUE 'N'.
006100     88  WS-ACCT-EOF                        VALUE 'Y'.
006200 01  WS-LIST-COUNT               PIC 9(07) COMP-3 VALUE ZERO.
006300*
006400******************************************************************
006500*    CENTURY WINDOW WORK AREA - KEPT FOR SUITE-WIDE CONSISTENCY.*
006600******************************************************************
006700 01  WS-CENTURY-WORK.
006800     05  WS-CENT-YY                  PIC 9(02).
006900     05  WS-CENT-CC                  PIC 9(02) VALUE 19.
007000 01  WS-CENTURY-WORK-R REDEFINES WS-CENTURY-WORK.
007100     05  WS-CENT-FULL                PIC 9(04).
007200*
007300 01  WS-LIST-LINE.
007400     05  WS-LIST-ID                  PIC ZZZZZZZZ9.
007500     05  FILLER                      PIC X(03) VALUE SPACES.
007600     05  WS-LIST-NAME                PIC X(40).
007700     05  FILLER                      PIC X(03) VALUE SPACES.
007800     05  WS-LIST-BALANCE             PIC -ZZ,ZZZ,ZZZ,ZZ9.99.
007900 01  WS-LIST-LINE-R REDEFINES WS-LIST-LINE.
008000     05  FILLER                      PIC X(73).
008100*
008400 LINKAGE SECTION.
008500     COPY LEDGCOMM.
008600*
008700 PROCEDURE DIVISION USING LEDG-CALL-BLOCK.
008800*
008900 0000-MAIN-LINE.
009000     PERFORM 1000-INITIALIZATION THRU 1000-EXIT.
009100     IF LC-OK
009200         PERFORM 2000-LIST-ACCOUNTS THRU 2000-EXIT
009300             UNTIL WS-ACCT-EOF
009400     END-IF.
009500     PERFORM 9000-TERMINATION THRU 9000-EXIT.
009600     GOBACK.
009700*
009800******************************************************************
009900*    1000-INITIALIZATION -- OPEN ACCOUNT-FILE, READ THE         *
010000*    CONTROL RECORD, POSITION AT THE FIRST ACCOUNT SLOT.        *
010100******************************************************************
010200 1000-INITIALIZATION.
010300     MOVE ZERO TO LC-RETURN-CODE.
010400     MOVE SPACES TO LC-MESSAGE-TEXT.
010500     MOVE ZERO TO WS-LIST-COUNT.
010600     OPEN INPUT ACCOUNT-FILE.
010700     IF WS-ACCT-STATUS NOT = '00'
010800         DISPLAY 'LEDGP2 - OPEN ACCOUNT-FILE FAILED, STATUS '
010900             WS-ACCT-STATUS
011000         MOVE 16 TO LC-RETURN-CODE
011100         MOVE 'UNABLE TO OPEN ACCOUNT FILE' TO LC-MESSAGE-TEXT
011200         SET WS-ACCT-EOF TO TRUE
011300         GO TO 1000-EXIT
011400     END-IF.
011500     MOVE 1 TO WS-ACCT-REL-KEY.
011600     READ ACCOUNT-FILE
011700         INVALID KEY
011800             DISPLAY 'LEDGP2 - CONTROL RECORD MISSING'
011900             MOVE 16 TO LC-RETURN-CODE
012000             MOVE 'CONTROL RECORD MISSING' TO LC-MESSAGE-TEXT
012100             SET WS-ACCT-EOF TO TRUE
012200             GO TO 1000-EXIT
012300     END-READ.
012400     MOVE LEDG-ACCT-BASE-ID TO WS-ACCT-BASE-ID.
012500     MOVE LEDG-ACCT-NEXT-ID TO WS-ACCT-NEXT-ID.
012600     COMPUTE WS-ACCT-REL-KEY = WS-ACCT-BASE-ID + 2.
012700     IF WS-ACCT-NEXT-ID = WS-ACCT-BASE-ID + 1
012800         SET WS-ACCT-EOF TO TRUE
012900     END-IF.
013000 1000-EXIT. EXIT.
013100*
013200******************************************************************
013300*    2000-LIST-ACCOUNTS -- ONE SLOT PER PASS UNTIL THE LAST     *
013400*    ASSIGNED ID HAS BEEN READ.                                 *
013500******************************************************************
013600 2000-LIST-ACCOUNTS.
013700     READ ACCOUNT-FILE
013800         INVALID KEY
013900             CONTINUE
014000         NOT INVALID KEY
014100             ADD 1 TO WS-LIST-COUNT
014200             MOVE ACCT-ID          TO WS-LIST-ID
014300             MOVE ACCT-HOLDER-NAME TO WS-LIST-NAME
014400             MOVE ACCT-BALANCE     TO WS-LIST-BALANCE
014500             DISPLAY WS-LIST-LINE
014600     END-READ.
014700     COMPUTE WS-ACCT-REL-KEY = WS-ACCT-REL-KEY + 1.
014800     IF WS-ACCT-REL-KEY > WS-ACCT-NEXT-ID - WS-ACCT-BASE-ID
014900         SET WS-ACCT-EOF TO TRUE
015000     END-IF.
015100 2000-EXIT. EXIT.
015200*
015300******************************************************************
015400*    9000-TERMINATION -- CLOSE ACCOUNT-FILE, RETURN THE COUNT   *
015500*    OF ACCOUNTS LISTED IN LC-RESULT-BALANCE (BORROWED AS A     *
015600*    HANDY NUMERIC RETURN FIELD - NO REAL BALANCE APPLIES).     *
015700******************************************************************
015800 9000-TERMINATION.
015900     CLOSE ACCOUNT-FILE.
016000     IF LC-OK
016100         MOVE WS-LIST-COUNT TO LC-RESULT-BALANCE
016200         MOVE 'ACCOUNT LIST COMPLETE' TO LC-MESSAGE-TEXT
016300     END-IF.
016400 9000-EXIT. EXIT.
