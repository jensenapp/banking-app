000100******************************************************************
000200*                                                                *
000300*    LEDGCOMM  --  DRIVER-TO-FUNCTION CALL LINKAGE BLOCK        *
000400*                                                                *
000500*    PASSED "CALL ... USING LEDG-CALL-BLOCK" FROM LEDGP0 TO     *
000600*    EACH FUNCTION PROGRAM (LEDGP1/P2/P3/P4/P5).  THIS IS THE   *
000700*    BATCH REPLACEMENT FOR THE OLD SLICKCOM DFHCOMMAREA -- ONE  *
000800*    RUN HAS NO PSEUDO-CONVERSATION TO CARRY STATE BETWEEN      *
000900*    SCREENS, SO THE SAME LAYOUT NOW CARRIES STATE BETWEEN      *
001000*    CALLS WITHIN A SINGLE JOB STEP INSTEAD.                    *
001100*                                                                *
001200******************************************************************
001300 01  LEDG-CALL-BLOCK.
001400     05  LC-FUNCTION                 PIC X(08).
001500     05  LC-ACCT-ID                  PIC 9(09).
001600     05  LC-HOLDER-NAME              PIC X(40).
001700     05  LC-AMOUNT                   PIC S9(11)V9(02) COMP-3.
001800     05  LC-RUN-TIMESTAMP            PIC X(26).
001900     05  LC-RETURN-CODE              PIC 9(02) COMP.
002100         88  LC-OK                   VALUE 0.
002200         88  LC-NOT-FOUND            VALUE 4.
002300         88  LC-INSUFFICIENT-FUNDS   VALUE 8.
002400         88  LC-DEPOSIT-WARNING      VALUE 12.
002500     05  LC-MESSAGE-TEXT             PIC X(40).
002600     05  LC-RESULT-BALANCE           PIC S9(11)V9(02) COMP-3.
002700     05  FILLER                      PIC X(04).
