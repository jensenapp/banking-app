000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LEDGP6.
000300 AUTHOR.        DIANE L WEBER.
000400 INSTALLATION.  CONSOLIDATED SAVINGS AND LOAN - DP DIVISION.
000500 DATE-WRITTEN.  08/11/97.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900******************************************************************
001000*                                                                *
001100*    LEDGP6  --  FUNDS TRANSFER AND DEBIT/CREDIT REPORT          *
001200*                                                                *
001300*    DESCRIPTION:  ITS OWN JOB STEP -- NOT CALLED FROM LEDGP0.   *
001400*    READS TRANSFER-FILE, ONE TRANSFER-REQUEST PER RECORD.  FOR  *
001500*    EACH REQUEST THE FROM ACCOUNT IS READ BEFORE THE TO         *
001600*    ACCOUNT (THE SHOP'S STANDING LOCK-ORDER RULE, SINCE A       *
001700*    TRANSFER TOUCHES TWO SLOTS OF THE SAME RELATIVE FILE), AND  *
001800*    BOTH ARE VALIDATED -- BOTH ACCOUNTS MUST EXIST AND THE FROM *
001900*    BALANCE MUST COVER THE AMOUNT -- BEFORE EITHER RECORD IS    *
002000*    REWRITTEN.  A TRANSFER THAT FAILS VALIDATION UPDATES        *
002100*    NEITHER ACCOUNT AND POSTS NO TRANSACTION FOR EITHER LEG.    *
002200*    A GOOD TRANSFER POSTS TWO TRANSACTION-RECORDS (A DEBIT      *
002300*    LEG AGAINST THE FROM ACCOUNT, A CREDIT LEG AGAINST THE TO   *
002400*    ACCOUNT) AND RELEASES A LEG RECORD FOR EACH SIDE TO THE     *
002500*    SORT WORK FILE.  THE SORTED LEGS ARE THEN WALKED BY         *
002600*    ACCOUNT ID WITH RUNNING DEBIT/CREDIT TOTALS AND A BREAK     *
002700*    LINE PRINTED EVERY TIME THE ACCOUNT ID CHANGES, ENDING IN   *
002800*    A GRAND TOTAL LINE -- THE SAME BREAK-AND-ROLL SHAPE THE     *
002900*    OLD OIL-BILLING SUITE'S OWN USAGE-SUMMARY EXTRACT USED,     *
003000*    NOW RESTATED FOR LEDGER ACTIVITY.  NO EQUIVALENT SCREEN     *
003100*    EXISTED IN THE OLD SLICKP SUITE -- FUNDS TRANSFER IS NEW    *
003200*    BUSINESS FOR THIS SHOP.                                     *
003300*                                                                *
003400*    CHANGE LOG                                                  *
003500*    ----------                                                  *
003600*    08/11/97  DLW   ORIGINAL PROGRAM.                           *
003700*    01/12/99  DLW   Y2K REMEDIATION - CENTURY WORK AREA ADDED   *
003800*                    FOR SUITE-WIDE CONSISTENCY.  CR-5502.       *
003900*    03/30/00  DLW   VALIDATE-BOTH-BEFORE-WRITE ORDER TIGHTENED  *
004000*                    SO A BAD TO-ACCOUNT CANNOT LEAVE THE FROM   *
004100*                    ACCOUNT DEBITED WITH NO OFFSETTING CREDIT.  *
004200*                    CR-5877.                                    *
004300*    04/17/01  DLW   ADDED THE DEBIT/CREDIT BREAK REPORT AT      *
004400*                    AUDIT'S REQUEST - THEY WANTED A DAILY       *
004500*                    RECONCILIATION LISTING OFF THE SAME RUN.    *
004600*                    CR-6055.                                    *
004700*                                                                *
004800******************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.  IBM-PC.
005200 OBJECT-COMPUTER.  IBM-PC.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     CLASS NUMERIC-DIGITS IS '0' THRU '9'
005600     UPSI-0 ON  STATUS IS UPSI-0-ON
005700             OFF STATUS IS UPSI-0-OFF.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT ACCOUNT-FILE     ASSIGN TO ACCTDD
006100         ORGANIZATION IS RELATIVE
006200         ACCESS MODE IS DYNAMIC
006300         RELATIVE KEY IS WS-ACCT-REL-KEY
006400         FILE STATUS IS WS-ACCT-STATUS.
006500     SELECT TRANSACTION-FILE ASSIGN TO TRANDD
006600         ORGANIZATION IS SEQUENTIAL
006700         FILE STATUS IS WS-TRAN-STATUS.
006800     SELECT TRANSFER-FILE    ASSIGN TO XFERDD
006900         ORGANIZATION IS SEQUENTIAL
007000         FILE STATUS IS WS-XFER-STATUS.
007100     SELECT SORT-WORK-FILE   ASSIGN TO SRTWK01.
007200 DATA DIVISION.
007300 FILE SECTION.
007400 FD  ACCOUNT-FILE
007500     LABEL RECORDS ARE STANDARD
007600     RECORD CONTAINS 58 CHARACTERS.
007700     COPY ACCTFILE.
007800 FD  TRANSACTION-FILE
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 63 CHARACTERS.
008100     COPY TRANFILE.
008200 FD  TRANSFER-FILE
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 28 CHARACTERS.
008500     COPY XFERFILE.
008600 SD  SORT-WORK-FILE
008700     RECORD CONTAINS 24 CHARACTERS.
008800 01  SORT-LEG-RECORD.
008900     05  SRT-LEG-ACCT-ID             PIC 9(09).
009000     05  SRT-LEG-DEBIT-AMT           PIC S9(11)V9(02) COMP-3.
009100     05  SRT-LEG-CREDIT-AMT          PIC S9(11)V9(02) COMP-3.
009200     05  FILLER                      PIC X(01).
009300 WORKING-STORAGE SECTION.
009400 01  WS-ACCT-REL-KEY             PIC 9(09) COMP.
009500 01  WS-ACCT-STATUS              PIC X(02) VALUE SPACES.
009600 01  WS-TRAN-STATUS              PIC X(02) VALUE SPACES.
009700 01  WS-XFER-STATUS              PIC X(02) VALUE SPACES.
009800 01  WS-XFER-EOF-SW              PIC X(01) VALUE 'N'.
009900     88  WS-XFER-EOF                        VALUE 'Y'.
010000 01  WS-ACCT-BASE-ID             PIC 9(09) COMP-3.
010100 01  WS-ACCT-NEXT-ID             PIC 9(09) COMP-3.
010200 01  WS-ACCT-CTL-COUNT           PIC 9(07) COMP-3.
010300 01  WS-TXN-NEXT-ID              PIC 9(09) COMP-3.
010400 01  WS-XFER-COUNT               PIC 9(07) COMP-3 VALUE ZERO.
010500 01  WS-XFER-ERROR-COUNT         PIC 9(07) COMP-3 VALUE ZERO.
010600 01  WS-FROM-BALANCE             PIC S9(11)V9(02) COMP-3.
010700 01  WS-TO-BALANCE               PIC S9(11)V9(02) COMP-3.
010800 01  WS-VALID-SW                 PIC X(01).
010900     88  WS-XFER-VALID                      VALUE 'Y'.
011000*
011100******************************************************************
011200*    CENTURY WINDOW WORK AREA - KEPT FOR SUITE-WIDE CONSISTENCY. *
011300******************************************************************
011400 01  WS-CENTURY-WORK.
011500     05  WS-CENT-YY                  PIC 9(02).
011600     05  WS-CENT-CC                  PIC 9(02) VALUE 19.
011700 01  WS-CENTURY-WORK-R REDEFINES WS-CENTURY-WORK.
011800     05  WS-CENT-FULL                PIC 9(04).
011900*
012000******************************************************************
012100*    RUN TIMESTAMP - BUILT ONCE AT INIT, STAMPED ON EVERY        *
012200*    TRANSACTION-RECORD THIS STEP WRITES.                        *
012300******************************************************************
012400 01  WS-SYSTEM-DATE               PIC 9(08).
012500 01  WS-SYSTEM-DATE-R REDEFINES WS-SYSTEM-DATE.
012600     05  WS-SYS-CCYY               PIC 9(04).
012700     05  WS-SYS-MM                 PIC 9(02).
012800     05  WS-SYS-DD                 PIC 9(02).
012900 01  WS-SYSTEM-TIME               PIC 9(08).
013000 01  WS-SYSTEM-TIME-R REDEFINES WS-SYSTEM-TIME.
013100     05  WS-SYS-HH                 PIC 9(02).
013200     05  WS-SYS-MIN                PIC 9(02).
013300     05  WS-SYS-SS                 PIC 9(02).
013400     05  WS-SYS-HS                 PIC 9(02).
013500 01  WS-RUN-TIMESTAMP             PIC X(26) VALUE SPACES.
013700*
013800******************************************************************
013900*    CONTROL-BREAK REPORT WORK AREAS.                            *
014000******************************************************************
014100 01  WS-BREAK-ACCT-ID       PIC 9(09) COMP-3 VALUE ZERO.
014200 01  WS-BRK-DEBIT-TOTAL     PIC S9(11)V9(02) COMP-3 VALUE ZERO.
014300 01  WS-BRK-CREDIT-TOTAL    PIC S9(11)V9(02) COMP-3 VALUE ZERO.
014400 01  WS-GRAND-DEBIT-TOTAL   PIC S9(11)V9(02) COMP-3 VALUE ZERO.
014450 01  WS-GRAND-CREDIT-TOT    PIC S9(11)V9(02) COMP-3 VALUE ZERO.
014600 01  WS-FIRST-LEG-SW             PIC X(01) VALUE 'Y'.
014700     88  WS-FIRST-LEG                       VALUE 'Y'.
014800*
014900 01  WS-REPORT-LINE.
015000     05  WS-RPT-ACCT-ID              PIC ZZZZZZZZ9.
015100     05  FILLER                      PIC X(05) VALUE SPACES.
015200     05  WS-RPT-DEBIT                PIC -ZZ,ZZZ,ZZZ,ZZ9.99.
015300     05  FILLER                      PIC X(03) VALUE SPACES.
015400     05  WS-RPT-CREDIT               PIC -ZZ,ZZZ,ZZZ,ZZ9.99.
015500     05  FILLER                      PIC X(03) VALUE SPACES.
015600     05  WS-RPT-LABEL                PIC X(11) VALUE SPACES.
015700 01  WS-REPORT-LINE-R REDEFINES WS-REPORT-LINE.
015800     05  FILLER                      PIC X(67).
015900*
016200 PROCEDURE DIVISION.
016300*
016400 0000-MAIN-LINE.
016500     PERFORM 1000-INITIALIZATION THRU 1000-EXIT.
016600     SORT SORT-WORK-FILE
016700         ASCENDING KEY SRT-LEG-ACCT-ID
016800         INPUT PROCEDURE  IS 2000-POST-TRANSFERS  THRU 2000-EXIT
016900         OUTPUT PROCEDURE IS 3000-PRINT-BREAK-RPT THRU 3000-EXIT.
017000     PERFORM 9000-TERMINATION THRU 9000-EXIT.
017100     STOP RUN.
017200*
017300******************************************************************
017400*    1000-INITIALIZATION -- OPEN ACCOUNT-FILE AND TRANSACTION-   *
017500*    FILE FOR THE WHOLE STEP, LOAD THE CONTROL RECORD, AND BUILD *
017600*    THE RUN TIMESTAMP.                                          *
017700******************************************************************
017800 1000-INITIALIZATION.
017900     MOVE ZERO TO WS-XFER-COUNT WS-XFER-ERROR-COUNT.
018000     OPEN I-O ACCOUNT-FILE.
018100     IF WS-ACCT-STATUS NOT = '00'
018200         DISPLAY 'LEDGP6 - OPEN ACCOUNT-FILE FAILED, STATUS '
018300             WS-ACCT-STATUS
018400         GO TO 8000-ABEND-ROUTINE
018500     END-IF.
018600     OPEN EXTEND TRANSACTION-FILE.
018700     IF WS-TRAN-STATUS NOT = '00' AND WS-TRAN-STATUS NOT = '05'
018800         DISPLAY 'LEDGP6 - OPEN TRANSACTION-FILE FAILED, STATUS '
018900             WS-TRAN-STATUS
019000         GO TO 8000-ABEND-ROUTINE
019100     END-IF.
019200     MOVE 1 TO WS-ACCT-REL-KEY.
019300     READ ACCOUNT-FILE
019400         INVALID KEY
019500             DISPLAY 'LEDGP6 - CONTROL RECORD MISSING'
019600             GO TO 8000-ABEND-ROUTINE
019700     END-READ.
019800     MOVE LEDG-ACCT-BASE-ID   TO WS-ACCT-BASE-ID.
019900     MOVE LEDG-ACCT-NEXT-ID   TO WS-ACCT-NEXT-ID.
020000     MOVE LEDG-ACCT-CTL-COUNT TO WS-ACCT-CTL-COUNT.
020100     MOVE LEDG-TXN-NEXT-ID    TO WS-TXN-NEXT-ID.
020200     PERFORM 1100-BUILD-RUN-TIMESTAMP THRU 1100-EXIT.
020300 1000-EXIT. EXIT.
020400*
020500 1100-BUILD-RUN-TIMESTAMP.
020600     ACCEPT WS-SYSTEM-DATE FROM DATE YYYYMMDD.
020700     ACCEPT WS-SYSTEM-TIME FROM TIME.
020800     MOVE WS-SYS-CCYY TO WS-CENT-FULL.
020900     STRING WS-CENT-FULL     '-'
021000            WS-SYS-MM        '-'
021100            WS-SYS-DD        '-'
021200            WS-SYS-HH        '.'
021300            WS-SYS-MIN       '.'
021400            WS-SYS-SS        '.'
021500            WS-SYS-HS '0000'
021600         DELIMITED BY SIZE INTO WS-RUN-TIMESTAMP.
021700 1100-EXIT. EXIT.
021800*
021900******************************************************************
022000*    2000-POST-TRANSFERS -- INPUT PROCEDURE OF THE SORT.  OPENS  *
022100*    TRANSFER-FILE, VALIDATES AND POSTS EACH REQUEST, AND        *
022200*    RELEASES ONE DEBIT LEG AND ONE CREDIT LEG PER GOOD TRANSFER.*
022300******************************************************************
022400 2000-POST-TRANSFERS.
022500     OPEN INPUT TRANSFER-FILE.
022600     IF WS-XFER-STATUS NOT = '00'
022700         DISPLAY 'LEDGP6 - OPEN TRANSFER-FILE FAILED, STATUS '
022800             WS-XFER-STATUS
022900         GO TO 8000-ABEND-ROUTINE
023000     END-IF.
023100     PERFORM 2100-READ-TRANSFER THRU 2100-EXIT.
023200     PERFORM 2200-PROCESS-ONE-TRANSFER THRU 2200-EXIT
023300         UNTIL WS-XFER-EOF.
023400     CLOSE TRANSFER-FILE.
023500 2000-EXIT. EXIT.
023600*
023700 2100-READ-TRANSFER.
023800     READ TRANSFER-FILE
023900         AT END
024000             SET WS-XFER-EOF TO TRUE
024100         NOT AT END
024200             CONTINUE
024300     END-READ.
024400 2100-EXIT. EXIT.
024500*
024600******************************************************************
024700*    2200-PROCESS-ONE-TRANSFER -- READ FROM, THEN TO (LOCK       *
024800*    ORDER), VALIDATE BOTH, POST BOTH OR NEITHER.                *
024900******************************************************************
025000 2200-PROCESS-ONE-TRANSFER.
025100     ADD 1 TO WS-XFER-COUNT.
025200     MOVE 'Y' TO WS-VALID-SW.
025300     COMPUTE WS-ACCT-REL-KEY = XFER-FROM-ACCT-ID - WS-ACCT-BASE-ID
025400         + 1.
025500     READ ACCOUNT-FILE
025600         INVALID KEY
025700             DISPLAY 'LEDGP6 - FROM ACCOUNT DOES NOT EXIST '
025800                 XFER-FROM-ACCT-ID
025900             MOVE 'N' TO WS-VALID-SW
026000     END-READ.
026100     IF WS-XFER-VALID
026200         MOVE ACCT-BALANCE TO WS-FROM-BALANCE
026300         IF WS-FROM-BALANCE < XFER-AMOUNT
026400             DISPLAY 'LEDGP6 - INSUFFICIENT FUNDS, FROM ACCOUNT '
026500                 XFER-FROM-ACCT-ID
026600             MOVE 'N' TO WS-VALID-SW
026700         END-IF
026800     END-IF.
026900     IF WS-XFER-VALID
027000         COMPUTE WS-ACCT-REL-KEY =
027050             XFER-TO-ACCT-ID - WS-ACCT-BASE-ID + 1
027200         READ ACCOUNT-FILE
027300             INVALID KEY
027400                 DISPLAY 'LEDGP6 - TO ACCOUNT DOES NOT EXIST '
027500                     XFER-TO-ACCT-ID
027600                 MOVE 'N' TO WS-VALID-SW
027700         END-READ
027800     END-IF.
027900     IF WS-XFER-VALID
028000         MOVE ACCT-BALANCE TO WS-TO-BALANCE
028100         PERFORM 2300-APPLY-TRANSFER THRU 2300-EXIT
028200     ELSE
028300         ADD 1 TO WS-XFER-ERROR-COUNT
028400     END-IF.
028500     PERFORM 2100-READ-TRANSFER THRU 2100-EXIT.
028600 2200-EXIT. EXIT.
028700*
028800******************************************************************
028900*    2300-APPLY-TRANSFER -- BOTH ACCOUNTS VALIDATED.  DEBIT THE  *
029000*    FROM ACCOUNT, CREDIT THE TO ACCOUNT, POST BOTH TRANSACTION  *
029100*    LEGS, RELEASE THE TWO REPORT LEG RECORDS.                   *
029200******************************************************************
029300 2300-APPLY-TRANSFER.
029400     COMPUTE WS-FROM-BALANCE ROUNDED
029450         MODE IS NEAREST-AWAY-FROM-ZERO
029500         = WS-FROM-BALANCE - XFER-AMOUNT.
029600     COMPUTE WS-ACCT-REL-KEY = XFER-FROM-ACCT-ID - WS-ACCT-BASE-ID
029700         + 1.
029800     READ ACCOUNT-FILE.
029900     MOVE WS-FROM-BALANCE TO ACCT-BALANCE.
030000     REWRITE ACCOUNT-RECORD.
030100     MOVE WS-TXN-NEXT-ID  TO TXN-ID.
030200     MOVE XFER-FROM-ACCT-ID TO TXN-ACCT-ID.
030300     MOVE XFER-AMOUNT     TO TXN-AMOUNT.
030400     MOVE 'TRANSF_OUT' TO TXN-TYPE.
030500     MOVE WS-RUN-TIMESTAMP TO TXN-TIMESTAMP.
030600     WRITE TRANSACTION-RECORD.
030700     ADD 1 TO WS-TXN-NEXT-ID.
030800*
030900     COMPUTE WS-TO-BALANCE ROUNDED
030950         MODE IS NEAREST-AWAY-FROM-ZERO
031000         = WS-TO-BALANCE + XFER-AMOUNT.
031100     COMPUTE WS-ACCT-REL-KEY = XFER-TO-ACCT-ID - WS-ACCT-BASE-ID
031150         + 1.
031200     READ ACCOUNT-FILE.
031300     MOVE WS-TO-BALANCE TO ACCT-BALANCE.
031400     REWRITE ACCOUNT-RECORD.
031500     MOVE WS-TXN-NEXT-ID  TO TXN-ID.
031600     MOVE XFER-TO-ACCT-ID TO TXN-ACCT-ID.
031700     MOVE XFER-AMOUNT     TO TXN-AMOUNT.
031800     MOVE 'TRANSF_IN ' TO TXN-TYPE.
031900     MOVE WS-RUN-TIMESTAMP TO TXN-TIMESTAMP.
032000     WRITE TRANSACTION-RECORD.
032100     ADD 1 TO WS-TXN-NEXT-ID.
032200*
032300     MOVE XFER-FROM-ACCT-ID  TO SRT-LEG-ACCT-ID.
032400     MOVE XFER-AMOUNT        TO SRT-LEG-DEBIT-AMT.
032500     MOVE ZERO               TO SRT-LEG-CREDIT-AMT.
032600     RELEASE SORT-LEG-RECORD.
032700     MOVE XFER-TO-ACCT-ID    TO SRT-LEG-ACCT-ID.
032800     MOVE ZERO               TO SRT-LEG-DEBIT-AMT.
032900     MOVE XFER-AMOUNT        TO SRT-LEG-CREDIT-AMT.
033000     RELEASE SORT-LEG-RECORD.
033100 2300-EXIT. EXIT.
033200*
033300******************************************************************
033400*    3000-PRINT-BREAK-RPT -- OUTPUT PROCEDURE OF THE SORT.       *
033450*    ACCUMULATES DEBIT/CREDIT TOTALS PER ACCOUNT ID, PRINTS A    *
033500*    BREAK LINE ON EVERY CHANGE OF ACCOUNT ID, AND A GRAND       *
033550*    TOTAL LINE AT THE END.                                      *
033700******************************************************************
033800 3000-PRINT-BREAK-RPT.
034000     DISPLAY '           ACCOUNT ID     TOTAL DEBITS     TOTAL CR'
034100         'EDITS'.
034200     PERFORM 3100-RETURN-ONE-LEG THRU 3100-EXIT
034300         UNTIL WS-XFER-STATUS = '10'.
034400     IF NOT WS-FIRST-LEG
034500         PERFORM 3200-PRINT-BREAK-LINE THRU 3200-EXIT
034600     END-IF.
034700     MOVE WS-GRAND-DEBIT-TOTAL  TO WS-RPT-DEBIT.
034800     MOVE WS-GRAND-CREDIT-TOT TO WS-RPT-CREDIT.
034900     MOVE SPACES TO WS-RPT-ACCT-ID.
035000     MOVE 'GRAND TOTAL' TO WS-RPT-LABEL.
035100     DISPLAY WS-REPORT-LINE.
035200 3000-EXIT. EXIT.
035300*
035400 3100-RETURN-ONE-LEG.
035500     MOVE '00' TO WS-XFER-STATUS.
035600     RETURN SORT-WORK-FILE
035700         AT END
035800             MOVE '10' TO WS-XFER-STATUS
035900             GO TO 3100-EXIT
036000     END-RETURN.
036100     IF WS-FIRST-LEG
036200         MOVE SRT-LEG-ACCT-ID TO WS-BREAK-ACCT-ID
036300         MOVE 'N' TO WS-FIRST-LEG-SW
036400     END-IF.
036500     IF SRT-LEG-ACCT-ID NOT = WS-BREAK-ACCT-ID
036600         PERFORM 3200-PRINT-BREAK-LINE THRU 3200-EXIT
036700         MOVE SRT-LEG-ACCT-ID TO WS-BREAK-ACCT-ID
036800     END-IF.
036900     ADD SRT-LEG-DEBIT-AMT  TO WS-BRK-DEBIT-TOTAL.
037000     ADD SRT-LEG-CREDIT-AMT TO WS-BRK-CREDIT-TOTAL.
037100 3100-EXIT. EXIT.
037200*
037300 3200-PRINT-BREAK-LINE.
037400     MOVE WS-BREAK-ACCT-ID      TO WS-RPT-ACCT-ID.
037500     MOVE WS-BRK-DEBIT-TOTAL  TO WS-RPT-DEBIT.
037600     MOVE WS-BRK-CREDIT-TOTAL TO WS-RPT-CREDIT.
037700     MOVE SPACES TO WS-RPT-LABEL.
037800     DISPLAY WS-REPORT-LINE.
037900     ADD WS-BRK-DEBIT-TOTAL  TO WS-GRAND-DEBIT-TOTAL.
038000     ADD WS-BRK-CREDIT-TOTAL TO WS-GRAND-CREDIT-TOT.
038100     MOVE ZERO TO WS-BRK-DEBIT-TOTAL WS-BRK-CREDIT-TOTAL.
038200 3200-EXIT. EXIT.
038300*
038400******************************************************************
038500*    9000-TERMINATION -- REWRITE THE CONTROL RECORD WITH THE     *
038600*    ADVANCED TRANSACTION-ID HIGH-WATER MARK, CLOSE THE FILES,   *
038700*    DISPLAY END-OF-STEP COUNTS.                                 *
038800******************************************************************
038900 9000-TERMINATION.
039000     MOVE 1 TO WS-ACCT-REL-KEY.
039100     READ ACCOUNT-FILE.
039200     MOVE WS-TXN-NEXT-ID TO LEDG-TXN-NEXT-ID.
039300     REWRITE ACCOUNT-RECORD.
039400     CLOSE ACCOUNT-FILE.
039500     CLOSE TRANSACTION-FILE.
039600     DISPLAY 'LEDGP6 - TRANSFERS PROCESSED: ' WS-XFER-COUNT.
039700     DISPLAY 'LEDGP6 - TRANSFERS IN ERROR:  ' WS-XFER-ERROR-COUNT.
039800 9000-EXIT. EXIT.
039900*
040000******************************************************************
040100*    8000-ABEND-ROUTINE -- HARD STOP.  NO THRU-RANGE, ENTERED    *
040200*    ONLY VIA GO TO FROM AN UNRECOVERABLE FILE ERROR ABOVE.      *
040300******************************************************************
040400 8000-ABEND-ROUTINE.
040500     DISPLAY 'LEDGP6 - JOB STEP ABENDED AFTER ' WS-XFER-COUNT
040600         ' TRANSFERS PROCESSED'.
040700     MOVE 16 TO RETURN-CODE.
040800     STOP RUN.
