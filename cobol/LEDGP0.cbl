000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LEDGP0.
000300 AUTHOR.        IRA M SLICK.
000400 INSTALLATION.  CONSOLIDATED SAVINGS AND LOAN - DP DIVISION.
000500 DATE-WRITTEN.  03/14/89.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900******************************************************************
001000*                                                                *
001100*    LEDGP0  --  LEDGER MAINTENANCE JOB DRIVER                  *
001200*                                                                *
001300*    DESCRIPTION:  READS MAINT-FILE, ONE MAINTENANCE REQUEST    *
001400*    PER RECORD, AND CALLS THE FUNCTION PROGRAM THAT POSTS IT   *
001500*    AGAINST ACCOUNT-FILE/TRANSACTION-FILE.  ON A COLD ACCOUNT  *
001600*    FILE THIS PROGRAM ALSO LAYS DOWN THE INITIAL CONTROL       *
001700*    RECORD (RELATIVE SLOT 1).  REPLACES THE OLD SLICKP0 MAIN   *
001800*    MENU -- MREQ-TYPE NOW PICKS THE FUNCTION THE WAY A PF KEY  *
001900*    USED TO ON THE 3270.  EACH FUNCTION PROGRAM OPENS AND      *
002000*    CLOSES ACCOUNT-FILE/TRANSACTION-FILE ITSELF FOR THE ONE    *
002100*    REQUEST IT IS HANDLING - THIS DRIVER NEVER HOLDS THEM      *
002200*    OPEN ACROSS A CALL.                                        *
002300*                                                                *
002400*    CHANGE LOG                                                 *
002500*    ----------                                                 *
002600*    03/14/89  IMS   ORIGINAL PROGRAM.                          *
002700*    03/22/89  IMS   ADDED COLD START LOGIC FOR CONTROL RECORD. *
002800*    07/09/90  IMS   ADDED REQUEST/ERROR COUNTS ON END-OF-JOB   *
002900*                    DISPLAY LINE PER DP STANDARDS MEMO 90-14.  *
003000*    11/02/91  RJP   CONVERTED CALL LINKAGE TO LEDGCOMM BLOCK,  *
003100*                    REPLACING THE OLD PER-FUNCTION PARM LIST.  *
003200*    05/18/93  RJP   ADDED HISTORY (MREQ-IS-HISTORY) DISPATCH.  *
003300*    09/30/94  KMB   ABEND ROUTINE NOW DISPLAYS REQUEST COUNT   *
003400*                    SO OPERATIONS CAN TELL HOW FAR WE GOT.     *
003500*    02/11/96  KMB   FIXED DISPATCH OF DELETE - WAS FALLING     *
003600*                    THROUGH TO INQUIRE.  CR-4471.               *
003700*    08/06/97  DLW   RUN TIMESTAMP NOW BUILT ONCE AT INIT AND   *
003800*                    PASSED TO EVERY POSTING PROGRAM - SEE      *
003900*                    1100-BUILD-RUN-TIMESTAMP.                  *
004000*    01/12/99  DLW   Y2K REMEDIATION - WS-CENT-CC WINDOW MOVED  *
004100*                    HERE FROM AN INLINE '19' LITERAL.  ALL     *
004200*                    FOUR-DIGIT YEARS NOW BUILT THROUGH          *
004300*                    WS-CENTURY-WORK-R.  CR-5502.                *
004400*    06/03/01  DLW   DRIVER NO LONGER HOLDS ACCOUNT-FILE OPEN   *
004500*                    ACROSS CALLS - EACH FUNCTION PROGRAM OWNS  *
004600*                    ITS OWN OPEN/CLOSE NOW.  CR-6118.          *
004700*                                                                *
004800******************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.  IBM-PC.
005200 OBJECT-COMPUTER.  IBM-PC.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     CLASS NUMERIC-DIGITS IS '0' THRU '9'
005600     UPSI-0 ON  STATUS IS UPSI-0-ON
005700             OFF STATUS IS UPSI-0-OFF.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT ACCOUNT-FILE     ASSIGN TO ACCTDD
006100         ORGANIZATION IS RELATIVE
006200         ACCESS MODE IS DYNAMIC
006300         RELATIVE KEY IS WS-ACCT-REL-KEY
006400         FILE STATUS IS WS-ACCT-STATUS.
006500     SELECT MAINT-FILE       ASSIGN TO MAINTDD
006600         ORGANIZATION IS SEQUENTIAL
006700         FILE STATUS IS WS-MAINT-STATUS.
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  ACCOUNT-FILE
007100     LABEL RECORDS ARE STANDARD
007200     RECORD CONTAINS 58 CHARACTERS.
007300     COPY ACCTFILE.
007400 FD  MAINT-FILE
007500     LABEL RECORDS ARE STANDARD
007600     RECORD CONTAINS 68 CHARACTERS.
007700     COPY MAINTREQ.
007800 WORKING-STORAGE SECTION.
007900 01  WS-ACCT-REL-KEY             PIC 9(09) COMP.
008000 01  WS-ACCT-STATUS              PIC X(02) VALUE SPACES.
008100 01  WS-MAINT-STATUS             PIC X(02) VALUE SPACES.
008200 01  WS-MAINT-EOF-SW             PIC X(01) VALUE 'N'.
008300     88  WS-MAINT-EOF                       VALUE 'Y'.
008400 01  WS-REQUEST-COUNT            PIC 9(07) COMP-3 VALUE ZERO.
008500 01  WS-ERROR-COUNT              PIC 9(07) COMP-3 VALUE ZERO.
008600*
008700******************************************************************
008800*    CENTURY WINDOW WORK AREA - SEE Y2K CHANGE LOG ENTRY.       *
008900******************************************************************
009000 01  WS-CENTURY-WORK.
009100     05  WS-CENT-YY                  PIC 9(02).
009200     05  WS-CENT-CC                  PIC 9(02) VALUE 19.
009300 01  WS-CENTURY-WORK-R REDEFINES WS-CENTURY-WORK.
009400     05  WS-CENT-FULL                PIC 9(04).
009500*
009600******************************************************************
009700*    AMOUNT TRACE AREA - RAW-BYTE VIEW OF A PACKED FIELD FOR    *
009800*    THE ABEND DUMP DISPLAY.  STANDARD DP SHOP DEBUG HABIT.     *
009900******************************************************************
010000 01  WS-AMOUNT-TRACE-AREA.
010100     05  WS-AMOUNT-TRACE-PACKED      PIC S9(11)V9(02) COMP-3.
010200 01  WS-AMOUNT-TRACE-R REDEFINES WS-AMOUNT-TRACE-AREA.
010300     05  WS-AMOUNT-TRACE-RAW         PIC X(07).
010400*
010500******************************************************************
010600*    RUN TIMESTAMP - BUILT ONCE AT INIT, PASSED TO EVERY        *
010700*    POSTING CALL SO ALL TRANSACTIONS FROM THIS RUN CARRY THE   *
010800*    SAME STAMP (JOB-START TIME, NOT PER-RECORD WALL TIME).     *
010900******************************************************************
011000 01  WS-SYSTEM-DATE               PIC 9(08).
011100 01  WS-SYSTEM-DATE-R REDEFINES WS-SYSTEM-DATE.
011200     05  WS-SYS-CCYY               PIC 9(04).
011300     05  WS-SYS-MM                 PIC 9(02).
011400     05  WS-SYS-DD                 PIC 9(02).
011500 01  WS-SYSTEM-TIME               PIC 9(08).
011600 01  WS-SYSTEM-TIME-R REDEFINES WS-SYSTEM-TIME.
011700     05  WS-SYS-HH                 PIC 9(02).
011800     05  WS-SYS-MIN                PIC 9(02).
011900     05  WS-SYS-SS                 PIC 9(02).
012000     05  WS-SYS-HS                 PIC 9(02).
012100 01  WS-RUN-TIMESTAMP             PIC X(26) VALUE SPACES.
012200*
012300     COPY LEDGCOMM.
012400*
012500 PROCEDURE DIVISION.
012600*
012700 0000-MAIN-LINE.
012800     PERFORM 1000-INITIALIZATION THRU 1000-EXIT.
012900     PERFORM 2000-PROCESS-REQUESTS THRU 2000-EXIT
013000         UNTIL WS-MAINT-EOF.
013100     PERFORM 9000-TERMINATION THRU 9000-EXIT.
013200     STOP RUN.
013300*
013400******************************************************************
013500*    1000-INITIALIZATION -- OPEN AND CHECK/LAY DOWN THE         *
013600*    ACCOUNT-FILE CONTROL RECORD, THEN OPEN MAINT-FILE AND      *
013700*    BUILD THE ONE RUN TIMESTAMP THIS JOB STAMPS ON EVERY       *
013800*    TRANSACTION IT WRITES.                                     *
013900******************************************************************
014000 1000-INITIALIZATION.
014100     MOVE ZERO TO WS-REQUEST-COUNT WS-ERROR-COUNT.
014200     OPEN I-O ACCOUNT-FILE.
014300     IF WS-ACCT-STATUS = '05' OR '35'
014400         PERFORM 1200-COLD-START-CONTROL THRU 1200-EXIT
014500     ELSE
014600         IF WS-ACCT-STATUS NOT = '00'
014700             DISPLAY 'LEDGP0 - OPEN ACCOUNT-FILE FAILED, STATUS '
014800                 WS-ACCT-STATUS
014900             GO TO 8000-ABEND-ROUTINE
015000         ELSE
015100             MOVE 1 TO WS-ACCT-REL-KEY
015200             READ ACCOUNT-FILE
015300                 INVALID KEY
015400                     PERFORM 1200-COLD-START-CONTROL
015450                         THRU 1200-EXIT
015500             END-READ
015600             IF WS-ACCT-STATUS = '00' AND NOT LEDG-ACCT-CTL-VALID
015700                 DISPLAY 'LEDGP0 - CONTROL RECORD NOT VALID'
015800                 GO TO 8000-ABEND-ROUTINE
015900             END-IF
016000         END-IF
016100     END-IF.
016200     CLOSE ACCOUNT-FILE.
016300     OPEN INPUT MAINT-FILE.
016400     IF WS-MAINT-STATUS NOT = '00'
016500         DISPLAY 'LEDGP0 - OPEN MAINT-FILE FAILED, STATUS '
016600             WS-MAINT-STATUS
016700         GO TO 8000-ABEND-ROUTINE
016800     END-IF.
016900     PERFORM 1100-BUILD-RUN-TIMESTAMP THRU 1100-EXIT.
017000 1000-EXIT. EXIT.
017100*
017200 1100-BUILD-RUN-TIMESTAMP.
017300     ACCEPT WS-SYSTEM-DATE FROM DATE YYYYMMDD.
017400     ACCEPT WS-SYSTEM-TIME FROM TIME.
017500     MOVE WS-SYS-CCYY TO WS-CENT-FULL.
017600     STRING WS-CENT-FULL     '-'
017700            WS-SYS-MM        '-'
017800            WS-SYS-DD        '-'
017900            WS-SYS-HH        '.'
018000            WS-SYS-MIN       '.'
018100            WS-SYS-SS        '.'
018200            WS-SYS-HS '0000'
018300         DELIMITED BY SIZE INTO WS-RUN-TIMESTAMP.
018400 1100-EXIT. EXIT.
018500*
018600******************************************************************
018700*    1200-COLD-START-CONTROL -- FIRST RUN AGAINST A NEW         *
018800*    ACCOUNT-FILE.  LAYS DOWN RELATIVE SLOT 1 AS THE CONTROL    *
018900*    RECORD, NEXT ACCOUNT ID 1, NEXT TRANSACTION ID 1.          *
019000******************************************************************
019100 1200-COLD-START-CONTROL.
019200     MOVE 'LEDGCTL01' TO LEDG-ACCT-CTL-EYE.
019300     MOVE ZERO TO LEDG-ACCT-BASE-ID.
019400     MOVE 1    TO LEDG-ACCT-NEXT-ID.
019500     MOVE ZERO TO LEDG-ACCT-CTL-COUNT.
019600     MOVE 1    TO LEDG-TXN-NEXT-ID.
019700     MOVE 1    TO WS-ACCT-REL-KEY.
019800     WRITE ACCOUNT-RECORD
019900         INVALID KEY
020000             DISPLAY 'LEDGP0 - COLD START WRITE FAILED'
020100             GO TO 8000-ABEND-ROUTINE
020200     END-WRITE.
020300 1200-EXIT. EXIT.
020400*
020500******************************************************************
020600*    2000-PROCESS-REQUESTS -- ONE MAINT-FILE RECORD PER PASS.   *
020700******************************************************************
020800 2000-PROCESS-REQUESTS.
020900     PERFORM 2100-READ-MAINT-RECORD THRU 2100-EXIT.
021000     IF NOT WS-MAINT-EOF
021100         ADD 1 TO WS-REQUEST-COUNT
021200         PERFORM 2200-DISPATCH-REQUEST THRU 2200-EXIT
021300     END-IF.
021400 2000-EXIT. EXIT.
021500*
021600 2100-READ-MAINT-RECORD.
021700     READ MAINT-FILE INTO MAINT-REQUEST
021800         AT END
021900             SET WS-MAINT-EOF TO TRUE
022000         NOT AT END
022100             CONTINUE
022200     END-READ.
022300     IF WS-MAINT-STATUS NOT = '00' AND WS-MAINT-STATUS NOT = '10'
022400         DISPLAY 'LEDGP0 - MAINT-FILE READ ERROR, STATUS '
022500             WS-MAINT-STATUS
022600         GO TO 8000-ABEND-ROUTINE
022700     END-IF.
022800 2100-EXIT. EXIT.
022900*
023000******************************************************************
023100*    2200-DISPATCH-REQUEST -- LOADS LEDG-CALL-BLOCK AND CALLS   *
023200*    THE FUNCTION PROGRAM FOR THIS REQUEST'S MREQ-TYPE.  THIS   *
023300*    IS THE BATCH STAND-IN FOR THE OLD ON-LINE PF-KEY MENU.     *
023400******************************************************************
023500 2200-DISPATCH-REQUEST.
023600     MOVE MREQ-TYPE          TO LC-FUNCTION.
023700     MOVE MREQ-ACCT-ID       TO LC-ACCT-ID.
023800     MOVE MREQ-HOLDER-NAME   TO LC-HOLDER-NAME.
023900     MOVE MREQ-AMOUNT        TO LC-AMOUNT.
024000     MOVE WS-RUN-TIMESTAMP   TO LC-RUN-TIMESTAMP.
024100     MOVE ZERO               TO LC-RETURN-CODE.
024200     EVALUATE TRUE
024300         WHEN MREQ-IS-CREATE
024400             CALL 'LEDGP1' USING LEDG-CALL-BLOCK
024500         WHEN MREQ-IS-DEPOSIT OR MREQ-IS-WITHDRAW
024600             CALL 'LEDGP3' USING LEDG-CALL-BLOCK
024700         WHEN MREQ-IS-DELETE OR MREQ-IS-INQUIRE
024800             CALL 'LEDGP5' USING LEDG-CALL-BLOCK
024900         WHEN MREQ-IS-LIST
025000             CALL 'LEDGP2' USING LEDG-CALL-BLOCK
025100         WHEN MREQ-IS-HISTORY
025200             CALL 'LEDGP4' USING LEDG-CALL-BLOCK
025300         WHEN OTHER
025400             DISPLAY 'LEDGP0 - UNKNOWN MREQ-TYPE ' MREQ-TYPE
025500             MOVE 16 TO LC-RETURN-CODE
025600     END-EVALUATE.
025700     IF LC-RETURN-CODE NOT = ZERO
025800         ADD 1 TO WS-ERROR-COUNT
025900         DISPLAY 'LEDGP0 - REQUEST ' WS-REQUEST-COUNT
026000             ' RC=' LC-RETURN-CODE ' ' LC-MESSAGE-TEXT
026100     END-IF.
026200 2200-EXIT. EXIT.
026300*
026400******************************************************************
026500*    9000-TERMINATION -- CLOSE MAINT-FILE, DISPLAY END-OF-JOB    *
026600*    COUNTS.  ACCOUNT-FILE ITSELF WAS ALREADY CLOSED BY EACH    *
026700*    FUNCTION PROGRAM AS IT FINISHED ITS OWN REQUEST.           *
026800******************************************************************
026900 9000-TERMINATION.
027000     CLOSE MAINT-FILE.
027100     DISPLAY 'LEDGP0 - REQUESTS PROCESSED: ' WS-REQUEST-COUNT.
027200     DISPLAY 'LEDGP0 - REQUESTS IN ERROR:  ' WS-ERROR-COUNT.
027300 9000-EXIT. EXIT.
027400*
027500******************************************************************
027600*    8000-ABEND-ROUTINE -- HARD STOP.  NO THRU-RANGE, ENTERED   *
027700*    ONLY VIA GO TO FROM AN UNRECOVERABLE FILE ERROR ABOVE.     *
027800******************************************************************
027900 8000-ABEND-ROUTINE.
028000     DISPLAY 'LEDGP0 - JOB ABENDED AFTER ' WS-REQUEST-COUNT
028100         ' REQUESTS PROCESSED'.
028200     MOVE 16 TO RETURN-CODE.
028300     STOP RUN.
