000100******************************************************************
000200*                                                                *
000300*    ACCTFILE  --  ACCOUNT MASTER RECORD LAYOUT                 *
000400*                                                                *
000500*    ONE RECORD PER OPEN ACCOUNT, PLUS RELATIVE SLOT 1 WHICH    *
000600*    HOLDS THE FILE CONTROL RECORD (SEE ACCOUNT-CONTROL-RECORD  *
000700*    BELOW).  ACCOUNT-FILE IS ORGANIZATION RELATIVE, KEYED BY   *
000800*    LEDG-ACCT-REL-KEY, COMPUTED FROM THE ACCOUNT ID AGAINST    *
000900*    THE BASE ID CARRIED IN THE CONTROL RECORD -- SEE THE       *
001000*    000-COMPUTE-REL-KEY PARAGRAPH IN EACH CALLING PROGRAM.     *
001100*                                                                *
001200*    ORIGINALLY WRITTEN FOR THE SLICK ACCTFILE.  REPURPOSED     *
001300*    03/91 FOR THE LEDGER SUITE WHEN DP TOOK OVER THE OLD OIL   *
001400*    BILLING ACCOUNT FILE FOR THE SAVINGS LEDGER PROJECT -- IMS *
001500*                                                                *
001600******************************************************************
001700 01  ACCOUNT-RECORD.
001800     05  ACCT-ID                     PIC 9(09).
001900     05  ACCT-HOLDER-NAME            PIC X(40).
002000     05  ACCT-BALANCE                PIC S9(11)V9(02) COMP-3.
002100     05  FILLER                      PIC X(02).
002200*
002300******************************************************************
002400*    ACCOUNT-CONTROL-RECORD REDEFINES THE PHYSICAL SLOT 1 OF    *
002500*    ACCOUNT-FILE.  IT IS NEVER A REAL ACCOUNT -- IT CARRIES    *
002600*    THE NEXT-ID HIGH-WATER MARK USED TO ASSIGN NEW ACCOUNT     *
002700*    IDS AND TO COMPUTE RELATIVE KEYS FOR EXISTING ONES.  SAME  *
002800*    IDEA AS THE OLD A-C-MIN/A-C-MAX PAIR IN THE OIL BILLING    *
002900*    ACCTFILE, COLLAPSED TO A SINGLE BASE-AND-NEXT PAIR.        *
003000******************************************************************
003100 01  ACCOUNT-CONTROL-RECORD REDEFINES ACCOUNT-RECORD.
003200     05  LEDG-ACCT-CTL-EYE           PIC X(09).
003300         88  LEDG-ACCT-CTL-VALID     VALUE 'LEDGCTL01'.
003400     05  LEDG-ACCT-BASE-ID           PIC 9(09) COMP-3.
003500     05  LEDG-ACCT-NEXT-ID           PIC 9(09) COMP-3.
003600     05  LEDG-ACCT-CTL-COUNT         PIC 9(07) COMP-3.
003700     05  LEDG-TXN-NEXT-ID            PIC 9(09) COMP-3.
003800     05  FILLER                      PIC X(30).
