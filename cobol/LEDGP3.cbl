000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LEDGP3.
000300 AUTHOR.        IRA M SLICK.
000400 INSTALLATION.  CONSOLIDATED SAVINGS AND LOAN - DP DIVISION.
000500 DATE-WRITTEN.  03/24/89.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900******************************************************************
001000*                                                                *
001100*    LEDGP3  --  POST DEPOSIT OR WITHDRAWAL                     *
001200*                                                                *
001300*    DESCRIPTION:  CALLED BY LEDGP0 FOR A MREQ-IS-DEPOSIT OR    *
001400*    MREQ-IS-WITHDRAW REQUEST.  READS THE ACCOUNT, APPLIES THE  *
001500*    AMOUNT, REWRITES THE ACCOUNT, AND APPENDS A MATCHING       *
001600*    TRANSACTION-RECORD.  A WITHDRAWAL THAT WOULD OVERDRAW THE  *
001700*    ACCOUNT IS REJECTED WITH NEITHER THE ACCOUNT NOR THE       *
001800*    TRANSACTION LOG TOUCHED.  A DEPOSIT OF A ZERO OR NEGATIVE  *
001900*    AMOUNT IS STILL POSTED (THE BOOKING SYSTEM UPSTREAM NEVER  *
002000*    VALIDATED THE SIGN EITHER) BUT IS FLAGGED BACK TO LEDGP0   *
002100*    WITH LC-DEPOSIT-WARNING SO THE RUN LOG SHOWS IT.           *
002200*    REPLACES THE ADDRESS/PHONE/TANK-SIZE FIELD MAINTENANCE     *
002300*    FROM THE OLD SLICKP3 UPDATE-ACCOUNT SCREEN - THE ONLY      *
002400*    THING TO UPDATE ON A LEDGER ACCOUNT IS ITS BALANCE.        *
002500*                                                                *
002600*    CHANGE LOG                                                 *
002700*    ----------                                                 *
002800*    03/24/89  IMS   ORIGINAL PROGRAM (DEPOSIT ONLY).           *
002900*    05/02/89  IMS   ADDED WITHDRAWAL SIDE AND THE INSUFFICIENT *
003000*                    FUNDS CHECK.                               *
003100*    11/02/91  RJP   CONVERTED TO LEDGCOMM CALL LINKAGE.        *
003200*    07/19/93  RJP   VALIDATE-THEN-WRITE ORDER TIGHTENED SO A   *
003300*                    REJECTED WITHDRAWAL CANNOT LEAVE THE       *
003400*                    TRANSACTION LOG OUT OF STEP WITH THE       *
003500*                    ACCOUNT BALANCE.  CR-2214.                 *
003600*    08/06/97  DLW   RUN TIMESTAMP NOW COMES IN FROM LEDGP0     *
003700*                    (LC-RUN-TIMESTAMP) INSTEAD OF BEING READ   *
003800*                    FRESH ON EVERY POSTING.                    *
003900*    01/12/99  DLW   Y2K REMEDIATION - CENTURY WORK AREA ADDED  *
004000*                    FOR SUITE-WIDE CONSISTENCY.  CR-5502.      *
004100*    03/30/00  DLW   NON-POSITIVE DEPOSIT AMOUNTS NOW POST WITH *
004200*                    A WARNING RETURN CODE INSTEAD OF BEING     *
004300*                    SILENTLY ACCEPTED - OPERATIONS ASKED FOR   *
004400*                    SOMETHING TO SHOW UP ON THE RUN LOG.       *
004500*                    CR-5877.                                   *
004600*                                                                *
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.  IBM-PC.
005100 OBJECT-COMPUTER.  IBM-PC.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     CLASS NUMERIC-DIGITS IS '0' THRU '9'
005500     UPSI-0 ON  STATUS IS UPSI-0-ON
005600             OFF STATUS IS UPSI-0-OFF.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT ACCOUNT-FILE     ASSIGN TO ACCTDD
006000         ORGANIZATION IS RELATIVE
006100         ACCESS MODE IS DYNAMIC
006200         RELATIVE KEY IS WS-ACCT-REL-KEY
006300         FILE STATUS IS WS-ACCT-STATUS.
006400     SELECT TRANSACTION-FILE ASSIGN TO TRANDD
006500         ORGANIZATION IS SEQUENTIAL
006600         FILE STATUS IS WS-TRAN-STATUS.
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  ACCOUNT-FILE
007000     LABEL RECORDS ARE STANDARD
007100     RECORD CONTAINS 58 CHARACTERS.
007200     COPY ACCTFILE.
007300 FD  TRANSACTION-FILE
007400     LABEL RECORDS ARE STANDARD
007500     RECORD CONTAINS 63 CHARACTERS.
007600     COPY TRANFILE.
007700 WORKING-STORAGE SECTION.
007800 01  WS-ACCT-REL-KEY             PIC 9(09) COMP.
007900 01  WS-ACCT-STATUS              PIC X(02) VALUE SPACES.
008000 01  WS-TRAN-STATUS              PIC X(02) VALUE SPACES.
008100 01  WS-ACCT-BASE-ID             PIC 9(09) COMP-3.
008200 01  WS-ACCT-NEXT-ID             PIC 9(09) COMP-3.
008300 01  WS-ACCT-CTL-COUNT           PIC 9(07) COMP-3.
008400 01  WS-TXN-NEXT-ID              PIC 9(09) COMP-3.
008450 01  WS-NEW-BALANCE              PIC S9(11)V9(02) COMP-3.
008460 01  WS-POST-TXN-TYPE            PIC X(10).
008600*
008700******************************************************************
008800*    CENTURY WINDOW WORK AREA - KEPT FOR SUITE-WIDE CONSISTENCY.*
008900******************************************************************
009000 01  WS-CENTURY-WORK.
009100     05  WS-CENT-YY                  PIC 9(02).
009200     05  WS-CENT-CC                  PIC 9(02) VALUE 19.
009300 01  WS-CENTURY-WORK-R REDEFINES WS-CENTURY-WORK.
009400     05  WS-CENT-FULL                PIC 9(04).
009500*
009600******************************************************************
009700*    AMOUNT TRACE AREA - RAW-BYTE VIEW OF A PACKED FIELD FOR    *
009800*    THE ABEND DUMP DISPLAY.                                    *
009900******************************************************************
010000 01  WS-AMOUNT-TRACE-AREA.
010100     05  WS-AMOUNT-TRACE-PACKED      PIC S9(11)V9(02) COMP-3.
010200 01  WS-AMOUNT-TRACE-R REDEFINES WS-AMOUNT-TRACE-AREA.
010300     05  WS-AMOUNT-TRACE-RAW         PIC X(07).
010400*
010700 LINKAGE SECTION.
010800     COPY LEDGCOMM.
010900*
011000 PROCEDURE DIVISION USING LEDG-CALL-BLOCK.
011100*
011200 0000-MAIN-LINE.
011300     PERFORM 1000-INITIALIZATION THRU 1000-EXIT.
011400     IF LC-OK
011500         PERFORM 2000-READ-ACCOUNT THRU 2000-EXIT
011600     END-IF.
011700     IF LC-OK AND LC-FUNCTION = 'DEPOSIT '
011800         PERFORM 3000-POST-DEPOSIT THRU 3000-EXIT
011900     END-IF.
012000     IF LC-OK AND LC-FUNCTION = 'WITHDRAW'
012100         PERFORM 4000-POST-WITHDRAW THRU 4000-EXIT
012200     END-IF.
012300     PERFORM 9000-TERMINATION THRU 9000-EXIT.
012400     GOBACK.
012500*
012600******************************************************************
012700*    1000-INITIALIZATION -- OPEN BOTH FILES, LOAD THE CONTROL   *
012800*    RECORD SO THE TRANSACTION-ID HIGH-WATER MARK IS ON HAND.   *
012900******************************************************************
013000 1000-INITIALIZATION.
013100     MOVE ZERO TO LC-RETURN-CODE.
013200     MOVE SPACES TO LC-MESSAGE-TEXT.
013300     OPEN I-O ACCOUNT-FILE.
013400     IF WS-ACCT-STATUS NOT = '00'
013500         DISPLAY 'LEDGP3 - OPEN ACCOUNT-FILE FAILED, STATUS '
013600             WS-ACCT-STATUS
013700         MOVE 16 TO LC-RETURN-CODE
013800         MOVE 'UNABLE TO OPEN ACCOUNT FILE' TO LC-MESSAGE-TEXT
013900         GO TO 1000-EXIT
014000     END-IF.
014100     OPEN EXTEND TRANSACTION-FILE.
014200     IF WS-TRAN-STATUS NOT = '00' AND WS-TRAN-STATUS NOT = '05'
014300         DISPLAY 'LEDGP3 - OPEN TRANSACTION-FILE FAILED, STATUS '
014400             WS-TRAN-STATUS
014500         MOVE 16 TO LC-RETURN-CODE
014600         MOVE 'UNABLE TO OPEN TRANSACTION FILE' TO LC-MESSAGE-TEXT
014700         GO TO 1000-EXIT
014800     END-IF.
014900     MOVE 1 TO WS-ACCT-REL-KEY.
015000     READ ACCOUNT-FILE
015100         INVALID KEY
015200             DISPLAY 'LEDGP3 - CONTROL RECORD MISSING'
015300             MOVE 16 TO LC-RETURN-CODE
015400             MOVE 'CONTROL RECORD MISSING' TO LC-MESSAGE-TEXT
015500             GO TO 1000-EXIT
015600     END-READ.
015700     MOVE LEDG-ACCT-BASE-ID TO WS-ACCT-BASE-ID.
015800     MOVE LEDG-ACCT-NEXT-ID TO WS-ACCT-NEXT-ID.
015900     MOVE LEDG-ACCT-CTL-COUNT TO WS-ACCT-CTL-COUNT.
016000     MOVE LEDG-TXN-NEXT-ID TO WS-TXN-NEXT-ID.
016100 1000-EXIT. EXIT.
016200*
016300******************************************************************
016400*    2000-READ-ACCOUNT -- ACCOUNT DOES-NOT-EXIST CHECK, COMMON  *
016450*    TO BOTH DEPOSIT AND WITHDRAWAL.                             *
016500******************************************************************
016600 2000-READ-ACCOUNT.
016700     COMPUTE WS-ACCT-REL-KEY = LC-ACCT-ID - WS-ACCT-BASE-ID + 1.
016800     READ ACCOUNT-FILE
016900         INVALID KEY
017000             MOVE 4 TO LC-RETURN-CODE
017100             MOVE 'ACCOUNT DOES NOT EXIST' TO LC-MESSAGE-TEXT
017200     END-READ.
017300 2000-EXIT. EXIT.
017400*
017500******************************************************************
017600*    3000-POST-DEPOSIT -- NEW BALANCE = OLD BALANCE + AMOUNT.   *
017700******************************************************************
017800 3000-POST-DEPOSIT.
017900     IF LC-AMOUNT NOT > ZERO
018000         DISPLAY 'LEDGP3 - WARNING, NON-POSITIVE DEPOSIT AMOUNT '
018100             'FOR ACCOUNT ' LC-ACCT-ID
018200         MOVE 12 TO LC-RETURN-CODE
018300         MOVE 'DEPOSIT AMOUNT NOT POSITIVE - POSTED ANYWAY'
018400             TO LC-MESSAGE-TEXT
018500     END-IF.
018600     COMPUTE WS-NEW-BALANCE ROUNDED MODE IS NEAREST-AWAY-FROM-ZERO
018700         = ACCT-BALANCE + LC-AMOUNT.
018800     MOVE WS-NEW-BALANCE TO ACCT-BALANCE.
018900     REWRITE ACCOUNT-RECORD
019000         INVALID KEY
019100             DISPLAY 'LEDGP3 - REWRITE FAILED FOR ID ' LC-ACCT-ID
019200             MOVE 16 TO LC-RETURN-CODE
019300             MOVE 'UNABLE TO REWRITE ACCOUNT' TO LC-MESSAGE-TEXT
019400             GO TO 3000-EXIT
019500     END-REWRITE.
019600     MOVE 'DEPOSIT   ' TO WS-POST-TXN-TYPE.
019700     PERFORM 5000-WRITE-TRANSACTION THRU 5000-EXIT.
019800     MOVE WS-NEW-BALANCE TO LC-RESULT-BALANCE.
019900     IF LC-RETURN-CODE = ZERO
020000         MOVE 'DEPOSIT POSTED' TO LC-MESSAGE-TEXT
020100     END-IF.
020200 3000-EXIT. EXIT.
020300*
020400******************************************************************
020500*    4000-POST-WITHDRAW -- REJECT IF THE BALANCE CANNOT COVER   *
020600*    THE AMOUNT; OTHERWISE NEW BALANCE = OLD BALANCE - AMOUNT.  *
020700******************************************************************
020800 4000-POST-WITHDRAW.
020900     IF ACCT-BALANCE < LC-AMOUNT
021000         DISPLAY 'LEDGP3 - INSUFFICIENT FUNDS FOR ACCOUNT '
021100             LC-ACCT-ID
021200         MOVE 8 TO LC-RETURN-CODE
021300         MOVE 'INSUFFICIENT AMOUNT' TO LC-MESSAGE-TEXT
021400         GO TO 4000-EXIT
021500     END-IF.
021600     COMPUTE WS-NEW-BALANCE ROUNDED MODE IS NEAREST-AWAY-FROM-ZERO
021700         = ACCT-BALANCE - LC-AMOUNT.
021800     MOVE WS-NEW-BALANCE TO ACCT-BALANCE.
021900     REWRITE ACCOUNT-RECORD
022000         INVALID KEY
022100             DISPLAY 'LEDGP3 - REWRITE FAILED FOR ID ' LC-ACCT-ID
022200             MOVE 16 TO LC-RETURN-CODE
022300             MOVE 'UNABLE TO REWRITE ACCOUNT' TO LC-MESSAGE-TEXT
022400             GO TO 4000-EXIT
022500     END-REWRITE.
022600     MOVE 'WITHDRAW  ' TO WS-POST-TXN-TYPE.
022700     PERFORM 5000-WRITE-TRANSACTION THRU 5000-EXIT.
022800     MOVE WS-NEW-BALANCE TO LC-RESULT-BALANCE.
022900     MOVE 'WITHDRAWAL POSTED' TO LC-MESSAGE-TEXT.
023000 4000-EXIT. EXIT.
023100*
023200******************************************************************
023300*    5000-WRITE-TRANSACTION -- ASSIGN THE NEXT TRANSACTION ID   *
023400*    AND APPEND ONE TRANSACTION-RECORD.  WS-POST-TXN-TYPE IS    *
023500*    SET BY THE CALLER BEFORE THIS PARAGRAPH IS PERFORMED.      *
023600******************************************************************
023700 5000-WRITE-TRANSACTION.
023800     MOVE WS-TXN-NEXT-ID  TO TXN-ID.
023900     MOVE LC-ACCT-ID      TO TXN-ACCT-ID.
024000     MOVE LC-AMOUNT       TO TXN-AMOUNT.
024100     MOVE WS-POST-TXN-TYPE TO TXN-TYPE.
024200     MOVE LC-RUN-TIMESTAMP TO TXN-TIMESTAMP.
024300     WRITE TRANSACTION-RECORD.
024400     IF WS-TRAN-STATUS NOT = '00'
024500         DISPLAY 'LEDGP3 - TRANSACTION WRITE FAILED, STATUS '
024600             WS-TRAN-STATUS
024700     END-IF.
024800     ADD 1 TO WS-TXN-NEXT-ID.
024900 5000-EXIT. EXIT.
025000*
025100******************************************************************
025200*    9000-TERMINATION -- REWRITE THE CONTROL RECORD IF THE      *
025300*    TRANSACTION-ID HIGH-WATER MARK MOVED, CLOSE BOTH FILES.    *
025400******************************************************************
025500 9000-TERMINATION.
025600     IF WS-ACCT-STATUS = '00'
025700         MOVE 1 TO WS-ACCT-REL-KEY
025800         READ ACCOUNT-FILE
025900         MOVE WS-TXN-NEXT-ID TO LEDG-TXN-NEXT-ID
026000         REWRITE ACCOUNT-RECORD
026100         CLOSE ACCOUNT-FILE
026200     END-IF.
026300     CLOSE TRANSACTION-FILE.
026400 9000-EXIT. EXIT.
