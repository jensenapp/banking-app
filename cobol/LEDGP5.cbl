000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LEDGP5.
000300 AUTHOR.        IRA M SLICK.
000400 INSTALLATION.  CONSOLIDATED SAVINGS AND LOAN - DP DIVISION.
000500 DATE-WRITTEN.  04/03/89.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900******************************************************************
001000*                                                                *
001100*    LEDGP5  --  GET ACCOUNT BY ID / DELETE ACCOUNT              *
001200*                                                                *
001300*    DESCRIPTION:  CALLED BY LEDGP0 FOR A MREQ-IS-INQUIRE OR     *
001400*    MREQ-IS-DELETE REQUEST.  INQUIRE DISPLAYS THE ONE ACCOUNT   *
001500*    OR THE SHOP-WIDE "ACCOUNT DOES NOT EXIST" MESSAGE.  DELETE  *
001600*    RE-READS THE SLOT FOR UPDATE AND ISSUES A RELATIVE-FILE     *
001700*    DELETE - THE REASON ACCOUNT-FILE COULD NOT STAY A PLAIN     *
001800*    SEQUENTIAL FILE IN THIS SUITE.  A DELETED SLOT IS LEFT      *
001900*    LOW-VALUES, NOT PHYSICALLY REMOVED FROM THE FILE, SO A      *
002000*    SUBSEQUENT CREATE MAY NOT REUSE THE SAME ID (SEE LEDGP1 -   *
002100*    THE NEXT-ID HIGH-WATER MARK ONLY EVER MOVES FORWARD).       *
002200*    REPLACES THE OLD SLICKP5 ACCOUNT-STATUS SCREEN.             *
002300*                                                                *
002400*    CHANGE LOG                                                  *
002500*    ----------                                                  *
002600*    04/03/89  IMS   ORIGINAL PROGRAM (INQUIRY ONLY).            *
002700*    09/14/90  IMS   DELETE FUNCTION ADDED AT OPERATIONS'        *
002800*                    REQUEST - CLOSED ACCOUNTS WERE PILING UP    *
002900*                    WITH NO WAY TO TAKE THEM OFF THE BOOKS.     *
003000*    11/02/91  RJP   CONVERTED TO LEDGCOMM CALL LINKAGE.         *
003100*    04/14/95  KMB   DELETE NOW LEAVES THE SLOT LOW-VALUES       *
003200*                    RATHER THAN COMPRESSING THE FILE, TO MATCH  *
003300*                    THE SKIP-ON-READ LOGIC ADDED TO LEDGP2.     *
003400*                    CR-3910.                                    *
003500*    01/12/99  DLW   Y2K REMEDIATION - CENTURY WORK AREA ADDED   *
003600*                    FOR SUITE-WIDE CONSISTENCY.  CR-5502.       *
003700*                                                                *
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-PC.
004200 OBJECT-COMPUTER.  IBM-PC.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     CLASS NUMERIC-DIGITS IS '0' THRU '9'
004600     UPSI-0 ON  STATUS IS UPSI-0-ON
004700             OFF STATUS IS UPSI-0-OFF.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT ACCOUNT-FILE     ASSIGN TO ACCTDD
005100         ORGANIZATION IS RELATIVE
005200         ACCESS MODE IS DYNAMIC
005300         RELATIVE KEY IS WS-ACCT-REL-KEY
005400         FILE STATUS IS WS-ACCT-STATUS.
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  ACCOUNT-FILE
005800     LABEL RECORDS ARE STANDARD
005900     RECORD CONTAINS 58 CHARACTERS.
006000     COPY ACCTFILE.
006100 WORKING-STORAGE SECTION.
006200 01  WS-ACCT-REL-KEY             PIC 9(09) COMP.
006300 01  WS-ACCT-STATUS              PIC X(02) VALUE SPACES.
006400 01  WS-ACCT-BASE-ID             PIC 9(09) COMP-3.
006500 01  WS-ACCT-CTL-COUNT           PIC 9(07) COMP-3.
006600*
006700******************************************************************
006800*    CENTURY WINDOW WORK AREA - KEPT FOR SUITE-WIDE CONSISTENCY. *
006900******************************************************************
007000 01  WS-CENTURY-WORK.
007100     05  WS-CENT-YY                  PIC 9(02).
007200     05  WS-CENT-CC                  PIC 9(02) VALUE 19.
007300 01  WS-CENTURY-WORK-R REDEFINES WS-CENTURY-WORK.
007400     05  WS-CENT-FULL                PIC 9(04).
007500*
007600******************************************************************
007700*    AMOUNT TRACE AREA - RAW-BYTE VIEW OF A PACKED FIELD FOR     *
007800*    THE ABEND DUMP DISPLAY.                                     *
007900******************************************************************
008000 01  WS-AMOUNT-TRACE-AREA.
008100     05  WS-AMOUNT-TRACE-PACKED      PIC S9(11)V9(02) COMP-3.
008200 01  WS-AMOUNT-TRACE-R REDEFINES WS-AMOUNT-TRACE-AREA.
008300     05  WS-AMOUNT-TRACE-RAW         PIC X(07).
008400*
008500 01  WS-INQUIRY-LINE.
008600     05  WS-INQ-ID                   PIC ZZZZZZZZ9.
008700     05  FILLER                      PIC X(03) VALUE SPACES.
008800     05  WS-INQ-NAME                 PIC X(40).
008900     05  FILLER                      PIC X(03) VALUE SPACES.
009000     05  WS-INQ-BALANCE              PIC -ZZ,ZZZ,ZZZ,ZZ9.99.
009100 01  WS-INQUIRY-LINE-R REDEFINES WS-INQUIRY-LINE.
009200     05  FILLER                      PIC X(73).
009300*
009600 LINKAGE SECTION.
009700     COPY LEDGCOMM.
009800*
009900 PROCEDURE DIVISION USING LEDG-CALL-BLOCK.
010000*
010100 0000-MAIN-LINE.
010200     PERFORM 1000-INITIALIZATION THRU 1000-EXIT.
010300     IF LC-OK AND LC-FUNCTION = 'INQUIRE '
010400         PERFORM 2000-READ-FOR-INQUIRY THRU 2000-EXIT
010500     END-IF.
010600     IF LC-OK AND LC-FUNCTION = 'DELETE  '
010700         PERFORM 3000-DELETE-ACCOUNT THRU 3000-EXIT
010800     END-IF.
010900     PERFORM 9000-TERMINATION THRU 9000-EXIT.
011000     GOBACK.
011100*
011200******************************************************************
011300*    1000-INITIALIZATION -- OPEN ACCOUNT-FILE, READ THE          *
011400*    CONTROL RECORD SO THE RELATIVE KEY CAN BE COMPUTED.         *
011500******************************************************************
011600 1000-INITIALIZATION.
011700     MOVE ZERO TO LC-RETURN-CODE.
011800     MOVE SPACES TO LC-MESSAGE-TEXT.
011900     OPEN I-O ACCOUNT-FILE.
012000     IF WS-ACCT-STATUS NOT = '00'
012100         DISPLAY 'LEDGP5 - OPEN ACCOUNT-FILE FAILED, STATUS '
012200             WS-ACCT-STATUS
012300         MOVE 16 TO LC-RETURN-CODE
012400         MOVE 'UNABLE TO OPEN ACCOUNT FILE' TO LC-MESSAGE-TEXT
012500         GO TO 1000-EXIT
012600     END-IF.
012700     MOVE 1 TO WS-ACCT-REL-KEY.
012800     READ ACCOUNT-FILE
012900         INVALID KEY
013000             DISPLAY 'LEDGP5 - CONTROL RECORD MISSING'
013100             MOVE 16 TO LC-RETURN-CODE
013200             MOVE 'CONTROL RECORD MISSING' TO LC-MESSAGE-TEXT
013300             GO TO 1000-EXIT
013400     END-READ.
013500     MOVE LEDG-ACCT-BASE-ID   TO WS-ACCT-BASE-ID.
013600     MOVE LEDG-ACCT-CTL-COUNT TO WS-ACCT-CTL-COUNT.
013700     COMPUTE WS-ACCT-REL-KEY = LC-ACCT-ID - WS-ACCT-BASE-ID + 1.
013800 1000-EXIT. EXIT.
013900*
014000******************************************************************
014100*    2000-READ-FOR-INQUIRY -- DISPLAY ONE ACCOUNT OR THE         *
014200*    UNIFORM NOT-FOUND MESSAGE.                                  *
014300******************************************************************
014400 2000-READ-FOR-INQUIRY.
014500     READ ACCOUNT-FILE
014600         INVALID KEY
014700             MOVE 4 TO LC-RETURN-CODE
014800             MOVE 'ACCOUNT DOES NOT EXIST' TO LC-MESSAGE-TEXT
014900             GO TO 2000-EXIT
015000     END-READ.
015100     MOVE ACCT-ID          TO WS-INQ-ID.
015200     MOVE ACCT-HOLDER-NAME TO WS-INQ-NAME.
015300     MOVE ACCT-BALANCE     TO WS-INQ-BALANCE.
015400     DISPLAY WS-INQUIRY-LINE.
015500     MOVE ACCT-HOLDER-NAME TO LC-HOLDER-NAME.
015600     MOVE ACCT-BALANCE     TO LC-RESULT-BALANCE.
015700     MOVE 'ACCOUNT FOUND' TO LC-MESSAGE-TEXT.
015800 2000-EXIT. EXIT.
015900*
016000******************************************************************
016100*    3000-DELETE-ACCOUNT -- RE-READ FOR UPDATE, THEN REMOVE THE  *
016200*    SLOT.  THE SLOT COUNT IN THE CONTROL RECORD IS DECREASED    *
016300*    BUT LEDG-ACCT-NEXT-ID IS NEVER MOVED BACK.                  *
016400******************************************************************
016500 3000-DELETE-ACCOUNT.
016600     READ ACCOUNT-FILE
016700         INVALID KEY
016800             MOVE 4 TO LC-RETURN-CODE
016900             MOVE 'ACCOUNT DOES NOT EXIST' TO LC-MESSAGE-TEXT
017000             GO TO 3000-EXIT
017100     END-READ.
017200     DELETE ACCOUNT-FILE
017300         INVALID KEY
017400             DISPLAY 'LEDGP5 - DELETE FAILED FOR ID ' LC-ACCT-ID
017500             MOVE 16 TO LC-RETURN-CODE
017600             MOVE 'UNABLE TO DELETE ACCOUNT' TO LC-MESSAGE-TEXT
017700             GO TO 3000-EXIT
017800     END-DELETE.
017900     SUBTRACT 1 FROM WS-ACCT-CTL-COUNT.
018000     MOVE 1 TO WS-ACCT-REL-KEY.
018100     READ ACCOUNT-FILE.
018200     MOVE WS-ACCT-CTL-COUNT TO LEDG-ACCT-CTL-COUNT.
018300     REWRITE ACCOUNT-RECORD.
018400     MOVE 'ACCOUNT DELETED' TO LC-MESSAGE-TEXT.
018500 3000-EXIT. EXIT.
018600*
018700******************************************************************
018800*    9000-TERMINATION -- CLOSE ACCOUNT-FILE.                     *
018900******************************************************************
019000 9000-TERMINATION.
019100     CLOSE ACCOUNT-FILE.
019200 9000-EXIT. EXIT.
