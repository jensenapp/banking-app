000100******************************************************************
000200*                                                                *
000300*    XFERFILE  --  TRANSFER REQUEST RECORD LAYOUT                *
000400*                                                                *
000500*    ONE RECORD PER REQUESTED FUNDS TRANSFER.  INPUT ONLY TO    *
000600*    LEDGP6 -- NEVER WRITTEN BACK, NEVER PART OF THE PERMANENT  *
000700*    LEDGER.  SUPPLIED IN BULK TO DRIVE A TRANSFER RUN THE WAY  *
000800*    A TELLER WOULD KEY TRANSFERS ONE AT A TIME ON-LINE.        *
000900*                                                                *
001000******************************************************************
001100 01  TRANSFER-REQUEST.
001200     05  XFER-FROM-ACCT-ID           PIC 9(09).
001300     05  XFER-TO-ACCT-ID             PIC 9(09).
001400     05  XFER-AMOUNT                 PIC S9(11)V9(02) COMP-3.
001500     05  FILLER                      PIC X(03).
